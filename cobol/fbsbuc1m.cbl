000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.       FBSBUC1M.
001500 AUTHOR.           H. WEISSKOPF.
001600 INSTALLATION.     REISEZENTRALE - BATCHBETRIEB.
001700 DATE-WRITTEN.     1987-06-03.
001800 DATE-COMPILED.
001900 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2007-11-12
002300* Letzte Version   :: E.03.02
002400* Kurzbeschreibung :: Buchung der Reisenden auf eine gewaehlte
002500*                     Verbindung, Fahrkartenausgabe und Pflege
002600*                     der Kunden-/Reisehistorie fuer FBS
002700* Auftrag          :: FBS-003 FBS-080 FBS-118 FBS-119 FBS-133 FBS-137
002800*----------------------------------------------------------------*
002900* Vers.   | Datum      | von | Kommentar                    FBS040
003000*---------|------------|-----|-------------------------------FBS041
003100* A.00.00 | 1987-06-03 | hw  | Neuerstellung                 FBS042
003200* B.00.00 | 1992-04-03 | pk  | Kundenstamm eingefuehrt,       FBS043
003300*           Wiedererkennung ueber Nachname + Ausweis-Nr.
003400* C.00.00 | 1996-10-02 | pk  | Mehrere Reisende je Buchung    FBS044
003500*           moeglich (bisher genau ein Reisender je Auftrag)
003600* D.00.00 | 1999-02-16 | mr  | Jahrhundert-Umstellung (Y2K),  FBS045
003700*           Laufdatumsvergleich jetzt 4-stellig (CCYYMMDD)
003800* D.01.00 | 2001-03-05 | mr  | Umsteigezeit wird bei Buchung  FBS046
003900*           erneut geprueft (Verbindung kann inzwischen durch
004000*           einen neuen Streckenlauf ungueltig geworden sein)
004100* E.00.00 | 2004-09-21 | pk  | Kartenpreis wird zum Zeitpunkt FBS047
004200*           der Buchung neu gerundet (kaufmaennisch)
004300* E.01.00 | 2007-08-30 | ub  | Kundentabelle 500 Eintraege,   FBS048
004400*           Endsummen (Reisen/Reservierungen/Umsatz) ergaenzt
004500* E.02.00 | 2007-08-30 | ub  | Fahrkartennummer beginnt bei   FBS049
004600*           1000 (vorher 1), unterscheidbar von Testbuchungen
004700* E.03.00 | 2007-08-30 | ub  | Reiseklassifikation aktuell/   FBS050
004800*           vergangen gegen Laufdatum ergaenzt
004900* E.03.01 | 2007-11-08 | rh  | D630-COMPUTE-LAYOVER: gleicher FBS118
005000*           Fehler wie in FBSSUC1M behoben (Tag/Nacht nach
005100*           Ankunft Vorlauf statt Abfahrt Anschluss, 22:00 noch
005200*           Tag, Mindestzeit tagsueber gestrichen)
005300* E.03.02 | 2007-11-12 | rh  | C100-BOOK-TRIP legte Trip auch FBS137
005400*           ohne Reisenden-Detailsaetze an (BR-SEL-TRAVELER-
005500*           COUNT wurde erst nach dem WRITE geprueft) - Pruefung
005600*           jetzt vor dem Anlegen des Trips
005700*----------------------------------------------------------------*
005800*
005900* Programmbeschreibung
006000* --------------------
006100* Liest das TRAVELER-FILE (je Buchungsgruppe ein Auswahlkopfsatz
006200* gefolgt von den Reisenden-Detailsaetzen), holt die gewaehlte
006300* Verbindung aus FBS-CONNECTION-TABLE (von FBSSUC1M aufgebaut,
006400* EXTERNAL) und prueft die Umsteigezeiten erneut (FBS046), bevor
006500* je Buchungsgruppe ein Trip angelegt wird. Fuer jeden Reisenden
006600* wird der Kunde in der sortierten Kundentabelle gesucht oder neu
006700* eingetragen (Wiedererkennung ueber kleingeschriebenen Nachnamen
006800* und Ausweisnummer, FBS043), eine Fahrkarte mit laufender Nummer
006900* ausgestellt und eine Reservierung geschrieben. Am Laufende
007000* werden die Endsummen des Buchungslaufs zurueckgegeben.
007100*
007200******************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     SWITCH-15 IS ANZEIGE-VERSION
007800         ON STATUS IS SHOW-VERSION
007900     CLASS ALPHNUM IS "0123456789"
008000                      "abcdefghijklmnopqrstuvwxyz"
008100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008200                      " .,;-_!$%&/=*+"
008300     C01 IS TOP-OF-FORM.
008400
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT TRAVF          ASSIGN TO #DYNAMIC
008800                            ORGANIZATION IS LINE SEQUENTIAL
008900                            FILE STATUS  IS TRAVF-STATUS.
009000     SELECT TRIPF           ASSIGN TO #DYNAMIC
009100                            ORGANIZATION IS RELATIVE
009200                            ACCESS MODE  IS RANDOM
009300                            RELATIVE KEY IS TP-TRIP-ID
009400                            FILE STATUS  IS TRIPF-STATUS.
009500     SELECT RESVF           ASSIGN TO #DYNAMIC
009600                            ORGANIZATION IS RELATIVE
009700                            ACCESS MODE  IS RANDOM
009800                            RELATIVE KEY IS RS-SEQ-KEY
009900                            FILE STATUS  IS RESVF-STATUS.
010000     SELECT CLIENTF          ASSIGN TO #DYNAMIC
010100                            ORGANIZATION IS RELATIVE
010200                            ACCESS MODE  IS RANDOM
010300                            RELATIVE KEY IS CL-RELATIVE-KEY
010400                            FILE STATUS  IS CLIENTF-STATUS.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  TRAVF
010900     RECORD CONTAINS 41 CHARACTERS.
011000 COPY FBSTRAVC OF "=FBSLIB".
011100
011200 FD  TRIPF
011300     RECORD CONTAINS 68 CHARACTERS.
011400 COPY FBSTRIPC OF "=FBSLIB".
011500
011600 FD  RESVF
011700     RECORD CONTAINS 70 CHARACTERS.
011800 COPY FBSRESVC OF "=FBSLIB".
011900
012000 FD  CLIENTF
012100     RECORD CONTAINS 78 CHARACTERS.
012200 COPY FBSCLNTC OF "=FBSLIB".
012300
012400 WORKING-STORAGE SECTION.
012500*--------------------------------------------------------------------*
012600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
012700*--------------------------------------------------------------------*
012800 01          COMP-FELDER.
012900     05      C4-ANZ              PIC S9(04) COMP.
013000     05      C4-I1               PIC S9(04) COMP.
013100     05      C4-I2               PIC S9(04) COMP.
013200     05      C4-LEN              PIC S9(04) COMP.
013300     05      C4-CONNIDX          PIC S9(04) COMP.
013400     05      C4-TRAVSEQ          PIC S9(04) COMP.
013500     05      C4-HRPART           PIC S9(04) COMP.
013600     05      C4-MIPART           PIC S9(04) COMP.
013700     05      C4-ARRMIN           PIC S9(04) COMP.
013800     05      C4-DEPMIN           PIC S9(04) COMP.
013900     05      C4-LAYOVER          PIC S9(04) COMP.
014000
014100     05      C4-X.
014200      10                         PIC X value low-value.
014300      10     C4-X2               PIC X.
014400     05      C4-NUM redefines C4-X
014500                                 PIC S9(04) COMP.
014600
014700     05      C9-ANZ              PIC S9(09) COMP.
014800     05      C9-TRIPS-THIS-RUN   PIC S9(09) COMP VALUE ZERO.
014900
015000     05      C18-VAL             PIC S9(18) COMP.
015100     05      FILLER              PIC X(02).
015200
015300*--------------------------------------------------------------------*
015400* Display-Felder: Praefix D
015500*--------------------------------------------------------------------*
015600 01          DISPLAY-FELDER.
015700     05      D-NUM4              PIC -9(04).
015800     05      D-NUM6              PIC  9(06).
015900     05      D-NUM9              PIC  9(09).
016000     05      FILLER              PIC X(02).
016100
016200*--------------------------------------------------------------------*
016300* Felder mit konstantem Inhalt: Praefix K
016400*--------------------------------------------------------------------*
016500 01          KONSTANTE-FELDER.
016600     05      K-MODUL             PIC X(08)          VALUE "FBSBUC1M".
016700     05      K-NIGHT-MAX         PIC 9(04)          VALUE 0030.
016800     05      K-DAYTIME-MAX       PIC 9(04)          VALUE 0120.
016900     05      K-NIGHT-BEGIN       PIC 9(04)          VALUE 2200.
017000     05      K-NIGHT-END         PIC 9(04)          VALUE 0600.
017100     05      FILLER              PIC X(02).
017200
017300*----------------------------------------------------------------*
017400* Conditional-Felder
017500*----------------------------------------------------------------*
017600 01          SCHALTER.
017700     05      TRAVF-STATUS        PIC X(02).
017800          88 TRAVF-OK                        VALUE "00".
017900          88 TRAVF-EOF                       VALUE "10".
018000     05      TRIPF-STATUS        PIC X(02).
018100          88 TRIPF-OK                        VALUE "00".
018200     05      RESVF-STATUS        PIC X(02).
018300          88 RESVF-OK                        VALUE "00".
018400     05      CLIENTF-STATUS      PIC X(02).
018500          88 CLIENTF-OK                      VALUE "00".
018600          88 CLIENTF-NOTFOUND                VALUE "23".
018700     05      PRG-STATUS          PIC 9       VALUE ZERO.
018800          88 PRG-OK                          VALUE ZERO.
018900          88 PRG-NOK                         VALUE 1 THRU 9.
019000          88 PRG-ABBRUCH                     VALUE 2.
019100     05      LAYOVER-OK-SW       PIC 9       VALUE ZERO.
019200          88 LAYOVER-NICHT-OK                VALUE ZERO.
019300          88 LAYOVER-IST-OK                  VALUE 1.
019400     05      NACHTZEIT-SW        PIC 9       VALUE ZERO.
019500          88 IST-TAGSUEBER                   VALUE ZERO.
019600          88 IST-NACHTS                      VALUE 1.
019700     05      KUNDE-GEFUNDEN-SW   PIC 9       VALUE ZERO.
019800          88 KUNDE-NEU                       VALUE ZERO.
019900          88 KUNDE-VORHANDEN                 VALUE 1.
020000     05      VERBINDUNG-OK-SW    PIC 9       VALUE ZERO.
020100          88 VERBINDUNG-NICHT-OK             VALUE ZERO.
020200          88 VERBINDUNG-IST-OK               VALUE 1.
020300     05      REISEKLASSE-SW      PIC X(01)   VALUE SPACE.
020400          88 REISE-AKTUELL                   VALUE "A".
020500          88 REISE-VERGANGEN                 VALUE "V".
020600     05      DETAILSATZ-SW       PIC 9       VALUE ZERO.
020700          88 DETAILSATZ-VORHANDEN            VALUE ZERO.
020800          88 DETAILSATZ-FEHLT                VALUE 1.
020900     05      EINFUEGEN-SW        PIC 9       VALUE ZERO.
021000          88 EINFUEGEN-WEITER                VALUE ZERO.
021100          88 EINFUEGEN-FERTIG                VALUE 1.
021200     05      FILLER              PIC X(02).
021300
021400*--------------------------------------------------------------------*
021500* weitere Arbeitsfelder
021600*--------------------------------------------------------------------*
021700 01          WORK-FELDER.
021800     05      W-DUMMY-LAST-NAME   PIC X(20).
021900     05      W-DUMMY-CLIENT-ID   PIC X(20).
022000     05      W-DUMMY-TRIP-CNT    PIC 9(04).
022100     05      W-DUMMY-REL-KEY     PIC 9(09) COMP.
022200     05      W-LAST-NAME         PIC X(20).
022300     05      W-LAST-NAME-LC      PIC X(20).
022400     05      W-CLIENT-ID         PIC X(20).
022500     05      W-TICKET-CLASS      PIC X(01).
022600     05      W-PRICE             PIC 9(06)V9(02).
022700     05      W-BLANKPOS          PIC S9(04) COMP.
022800     05      FILLER              PIC X(02).
022900
023000*--------------------------------------------------------------------*
023100* Datums-/Uhrzeitfelder (fuer TAL-Routine)
023200*--------------------------------------------------------------------*
023300 01          TAL-TIME.
023400     05      TAL-JHJJMMTT.
023500      10     TAL-JHJJ            PIC S9(04) COMP.
023600      10     TAL-MM              PIC S9(04) COMP.
023700      10     TAL-TT              PIC S9(04) COMP.
023800     05      TAL-HHMI.
023900      10     TAL-HH              PIC S9(04) COMP.
024000      10     TAL-MI              PIC S9(04) COMP.
024100     05      TAL-SS              PIC S9(04) COMP.
024200     05      TAL-HS              PIC S9(04) COMP.
024300     05      TAL-MS              PIC S9(04) COMP.
024400     05      FILLER              PIC X(02).
024500
024600 01          TAL-TIME-D.
024700     05      TAL-JHJJMMTT.
024800        10   TAL-JHJJ            PIC  9(04).
024900        10   TAL-MM              PIC  9(02).
025000        10   TAL-TT              PIC  9(02).
025100     05      TAL-HHMI.
025200        10   TAL-HH              PIC  9(02).
025300        10   TAL-MI              PIC  9(02).
025400     05      TAL-SS              PIC  9(02).
025500     05      TAL-HS              PIC  9(02).
025600     05      TAL-MS              PIC  9(02).
025700     05      FILLER              PIC X(02).
025800 01          TAL-TIME-N REDEFINES TAL-TIME-D.
025900     05      TAL-TIME-N16        PIC  9(16).
026000     05      TAL-TIME-REST       PIC  9(02).
026100
026200*--------------------------------------------------------------------*
026300* Parameter fuer Dateizuweisung: Praefix P
026400*--------------------------------------------------------------------*
026500 01          PARAMETER-FELDER.
026600     05      P-DUMMY             PIC X(02).
026700     05      FILLER              PIC X(02).
026800 01          ASS-FNAME           PIC X(34).
026900 01          ASS-FSTATUS         PIC S9(04) COMP.
027000 01          P-TRAV-FILE         PIC X(36)  VALUE "$DATA.FBSDATA.FBSTRAVF".
027100 01          P-TRIP-FILE         PIC X(36)  VALUE "$DATA.FBSDATA.FBSTRIPF".
027200 01          P-RESV-FILE         PIC X(36)  VALUE "$DATA.FBSDATA.FBSRESVF".
027300 01          P-CLIENT-FILE       PIC X(36)  VALUE "$DATA.FBSDATA.FBSCLIF".
027400
027500*--------------------------------------------------------------------*
027600* Kopie der gewaehlten Verbindung, aus FBS-CONNECTION-TABLE geholt
027700*--------------------------------------------------------------------*
027800 01          CUR-CONN.
027900     05      CC-NUMBER-OF-LEGS      PIC 9(01).
028000     05      CC-LEG-ROUTE-ID OCCURS 3 TIMES  PIC X(10).
028100     05      CC-DEP-TIME             PIC 9(04).
028200     05      CC-ARR-TIME             PIC 9(04).
028300     05      CC-TOTAL-PRICE-FIRST    PIC 9(06)V9(02).
028400     05      CC-TOTAL-PRICE-SECOND   PIC 9(06)V9(02).
028500     05      FILLER                  PIC X(08).
028600
028700 COPY FBSEXTC  OF "=FBSLIB".
028800
028900 LINKAGE SECTION.
029000 01     LINK-BUC.
029100     05  LK-BUC-RC                PIC S9(04) COMP.
029200     05  LK-BUC-RUN-DATE          PIC 9(08).
029300     05  LK-BUC-TRIPS-BOOKED      PIC 9(09)  COMP.
029400     05  LK-BUC-RESV-COUNT        PIC 9(09)  COMP.
029500     05  LK-BUC-REVENUE-FIRST     PIC 9(09)V9(02).
029600     05  LK-BUC-REVENUE-SECOND    PIC 9(09)V9(02).
029700     05  FILLER                   PIC X(10).
029800
029900 PROCEDURE DIVISION USING LINK-BUC.
030000******************************************************************
030100* Steuerungs-Section
030200******************************************************************
030300 A100-STEUERUNG SECTION.
030400 A100-00.
030500     IF  SHOW-VERSION
030600         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
030700         STOP RUN
030800     END-IF
030900
031000     PERFORM B000-VORLAUF
031100     IF PRG-ABBRUCH
031200        CONTINUE
031300     ELSE
031400        PERFORM B100-VERARBEITUNG
031500     END-IF
031600     PERFORM B090-ENDE
031700     EXIT PROGRAM
031800     .
031900 A100-99.
032000     EXIT.
032100
032200******************************************************************
032300* Vorlauf
032400******************************************************************
032500 B000-VORLAUF SECTION.
032600 B000-00.
032700     PERFORM C000-INIT
032800     PERFORM F100-OPEN-FILES
032900     .
033000 B000-99.
033100     EXIT.
033200
033300******************************************************************
033400* Ende - Dateien schliessen, Endsummen des Buchungslaufs melden
033500* (Anzahl Buchungen, Umsatz 1./2. Klasse, siehe FBS-102)
033600******************************************************************
033700 B090-ENDE SECTION.
033800 B090-00.
033900     IF NOT PRG-ABBRUCH
034000        CLOSE TRAVF
034100        CLOSE TRIPF
034200        CLOSE RESVF
034300        CLOSE CLIENTF
034400     END-IF
034500
034600     IF PRG-ABBRUCH
034700        MOVE 9999 TO LK-BUC-RC
034800     ELSE
034900        MOVE ZERO TO LK-BUC-RC
035000     END-IF
035100     MOVE FBS-TRIPS-BOOKED    TO LK-BUC-TRIPS-BOOKED
035200     MOVE FBS-RESV-COUNT      TO LK-BUC-RESV-COUNT
035300     MOVE FBS-REVENUE-FIRST   TO LK-BUC-REVENUE-FIRST
035400     MOVE FBS-REVENUE-SECOND  TO LK-BUC-REVENUE-SECOND
035500     .
035600 B090-99.
035700     EXIT.
035800
035900******************************************************************
036000* Verarbeitung - je Buchungsgruppe (Kopfsatz + Reisende) buchen
036100******************************************************************
036200 B100-VERARBEITUNG SECTION.
036300 B100-00.
036400     READ TRAVF INTO FBS-BOOKING-IN-REC
036500        AT END SET TRAVF-EOF TO TRUE
036600     END-READ
036700
036800     PERFORM B105-EINE-BUCHUNGSGRUPPE UNTIL TRAVF-EOF OR PRG-ABBRUCH
036900     .
037000 B100-99.
037100     EXIT.
037200
037300******************************************************************
037400* Hilfsroutine zu B100 - eine Buchungsgruppe verarbeiten und den
037500* naechsten Satz nachlesen
037600******************************************************************
037700 B105-EINE-BUCHUNGSGRUPPE SECTION.
037800 B105-00.
037900     IF BR-SELECTION-HEADER
038000        PERFORM C100-BOOK-TRIP
038100     END-IF
038200
038300     READ TRAVF INTO FBS-BOOKING-IN-REC
038400        AT END SET TRAVF-EOF TO TRUE
038500     END-READ
038600     .
038700 B105-99.
038800     EXIT.
038900
039000******************************************************************
039100* Buchungsgruppe verarbeiten: Verbindung holen und erneut auf
039200* gueltige Umsteigezeit pruefen (FBS046), Trip anlegen, je
039300* nachfolgendem Reisenden-Detailsatz Kunde/Fahrkarte/Reservierung
039400* buchen (C200/C300)
039500******************************************************************
039600 C100-BOOK-TRIP SECTION.
039700 C100-00.
039800     MOVE BR-SEL-CONN-SEQ-NO TO C4-CONNIDX
039900     SET VERBINDUNG-NICHT-OK TO TRUE
040000
040100     IF C4-CONNIDX >= 1 AND C4-CONNIDX <= CX-COUNT
040200        MOVE CN-NUMBER-OF-LEGS(C4-CONNIDX)     TO CC-NUMBER-OF-LEGS
040300        MOVE CN-LEG-ROUTE-ID(C4-CONNIDX 1)     TO CC-LEG-ROUTE-ID(1)
040400        MOVE CN-LEG-ROUTE-ID(C4-CONNIDX 2)     TO CC-LEG-ROUTE-ID(2)
040500        MOVE CN-LEG-ROUTE-ID(C4-CONNIDX 3)     TO CC-LEG-ROUTE-ID(3)
040600        MOVE CN-DEP-TIME(C4-CONNIDX)           TO CC-DEP-TIME
040700        MOVE CN-ARR-TIME(C4-CONNIDX)           TO CC-ARR-TIME
040800        MOVE CN-TOTAL-PRICE-FIRST(C4-CONNIDX)  TO CC-TOTAL-PRICE-FIRST
040900        MOVE CN-TOTAL-PRICE-SECOND(C4-CONNIDX) TO CC-TOTAL-PRICE-SECOND
041000        SET VERBINDUNG-IST-OK TO TRUE
041100     END-IF
041200
041300     IF VERBINDUNG-NICHT-OK
041400        DISPLAY "UNGUELTIGE VERBINDUNGSNUMMER IN BUCHUNG: "
041500                BR-SEL-CONN-SEQ-NO
041600        PERFORM C900-SKIP-TRAVELERS
041700        EXIT SECTION
041800     END-IF
041900
042000     IF CC-NUMBER-OF-LEGS > 1
042100        PERFORM D600-RECHECK-LAYOVERS
042200        IF VERBINDUNG-NICHT-OK
042300           DISPLAY "VERBINDUNG NICHT MEHR GUELTIG (UMSTIEGSZEIT): "
042400                   BR-SEL-CONN-SEQ-NO
042500           PERFORM C900-SKIP-TRAVELERS
042600           EXIT SECTION
042700        END-IF
042800     END-IF
042900
043000*    FBS137 - ohne mindestens einen Reisenden-Detailsatz wird kein
043100*             Trip angelegt (Buchung wird komplett verworfen)
043200     IF BR-SEL-TRAVELER-COUNT = ZERO
043300        DISPLAY "BUCHUNG OHNE REISENDE - KEIN TRIP ANGELEGT: "
043400                BR-SEL-CONN-SEQ-NO
043500        PERFORM C900-SKIP-TRAVELERS
043600        EXIT SECTION
043700     END-IF
043800
043900*    ---> neuer Trip
044000     MOVE FBS-NEXT-TRIP-ID TO TP-TRIP-ID
044100     ADD  1                TO FBS-NEXT-TRIP-ID
044200     MOVE BR-SEL-TRAVEL-DATE  TO TP-TRAVEL-DATE
044300     MOVE CC-NUMBER-OF-LEGS   TO TP-LEG-COUNT
044400     MOVE CC-LEG-ROUTE-ID(1)  TO TP-LEG-ROUTE-ID(1)
044500     MOVE CC-LEG-ROUTE-ID(2)  TO TP-LEG-ROUTE-ID(2)
044600     MOVE CC-LEG-ROUTE-ID(3)  TO TP-LEG-ROUTE-ID(3)
044700     MOVE SPACES              TO FILLER OF FBS-TRIP-REC
044800     WRITE FBS-TRIP-REC
044900     ADD 1 TO FBS-TRIPS-BOOKED
045000     ADD 1 TO C9-TRIPS-THIS-RUN
045100
045200     PERFORM D400-CLASSIFY-TRIP
045300
045400     MOVE BR-SEL-TICKET-CLASS TO W-TICKET-CLASS
045500     MOVE ZERO                TO C4-TRAVSEQ
045600     SET DETAILSATZ-VORHANDEN TO TRUE
045700
045800*    ---> je Reisender: naechsten Detailsatz lesen und buchen
045900     MOVE 1 TO C4-I1
046000     PERFORM C110-EIN-REISENDER
046100             UNTIL C4-I1 > BR-SEL-TRAVELER-COUNT OR DETAILSATZ-FEHLT
046200     .
046300 C100-99.
046400     EXIT.
046500
046600******************************************************************
046700* Hilfsroutine zu C100 - einen Reisenden-Detailsatz lesen und
046800* Kunde/Fahrkarte/Reservierung dafuer buchen
046900******************************************************************
047000 C110-EIN-REISENDER SECTION.
047100 C110-00.
047200     READ TRAVF INTO FBS-BOOKING-IN-REC
047300        AT END SET TRAVF-EOF TO TRUE
047400     END-READ
047500
047600     IF TRAVF-EOF OR NOT BR-TRAVELER-DETAIL
047700        DISPLAY "REISENDEN-DETAILSATZ FEHLT ZU TRIP "
047800                TP-TRIP-ID
047900        SET DETAILSATZ-FEHLT TO TRUE
048000     ELSE
048100        ADD 1 TO C4-TRAVSEQ
048200        PERFORM C200-FIND-OR-ADD-CLIENT
048300        PERFORM C300-ISSUE-TICKET
048400        ADD 1 TO C4-I1
048500     END-IF
048600     .
048700 C110-99.
048800     EXIT.
048900
049000******************************************************************
049100* Bei ungueltiger Verbindung die zugehoerigen Reisenden-Detail-
049200* saetze ueberlesen, damit die Datei richtig weiterlaeuft
049300******************************************************************
049400 C900-SKIP-TRAVELERS SECTION.
049500 C900-00.
049600     MOVE 1 TO C4-I1
049700     PERFORM C910-EINEN-SATZ-UEBERLESEN
049800             UNTIL C4-I1 > BR-SEL-TRAVELER-COUNT OR TRAVF-EOF
049900     .
050000 C900-99.
050100     EXIT.
050200
050300******************************************************************
050400* Hilfsroutine zu C900 - einen Reisenden-Detailsatz ueberlesen
050500******************************************************************
050600 C910-EINEN-SATZ-UEBERLESEN SECTION.
050700 C910-00.
050800     READ TRAVF INTO FBS-BOOKING-IN-REC
050900        AT END SET TRAVF-EOF TO TRUE
051000     END-READ
051100     ADD 1 TO C4-I1
051200     .
051300 C910-99.
051400     EXIT.
051500
051600******************************************************************
051700* Umsteigezeiten der gewaehlten Verbindung erneut pruefen (FBS046)
051800* - tagsueber 30 bis 120 Minuten, nachts hoechstens 30 Minuten,
051900*   Ankunft Vorlauf / Abfahrt Anschluss aus der Streckentabelle
052000******************************************************************
052100 D600-RECHECK-LAYOVERS SECTION.
052200 D600-00.
052300     SET VERBINDUNG-IST-OK TO TRUE
052400     MOVE 1 TO C4-I1
052500
052600     PERFORM D610-EIN-UMSTIEGSPAAR
052700             UNTIL C4-I1 >= CC-NUMBER-OF-LEGS
052800             OR VERBINDUNG-NICHT-OK
052900     .
053000 D600-99.
053100     EXIT.
053200
053300******************************************************************
053400* Hilfsroutine zu D600 - ein Umsteigepaar pruefen und den
053500* Teilstreckenindex weiterschalten
053600******************************************************************
053700 D610-EIN-UMSTIEGSPAAR SECTION.
053800 D610-00.
053900     PERFORM D620-LAYOVER-ONE-PAIR
054000
054100     IF LAYOVER-NICHT-OK
054200        SET VERBINDUNG-NICHT-OK TO TRUE
054300     END-IF
054400
054500     ADD 1 TO C4-I1
054600     .
054700 D610-99.
054800     EXIT.
054900
055000******************************************************************
055100* Ankunftszeit einer Teilstrecke (C4-I1) und Abfahrtszeit der
055200* folgenden Teilstrecke (C4-I1 + 1) aus der Streckentabelle
055300* nachschlagen und die Umsteigezeit pruefen; RX-IDX dient hier
055400* nur als Suchindex und darf C4-I1 nicht veraendern
055500******************************************************************
055600 D620-LAYOVER-ONE-PAIR SECTION.
055700 D620-00.
055800     MOVE ZERO TO C4-I2, C9-ANZ
055900     MOVE 1 TO RX-IDX
056000     PERFORM D625-EIN-TABELLENEINTRAG UNTIL RX-IDX > RX-COUNT
056100
056200     PERFORM D630-COMPUTE-LAYOVER
056300     .
056400 D620-99.
056500     EXIT.
056600
056700******************************************************************
056800* Hilfsroutine zu D620 - einen Streckentabelleneintrag auf
056900* Ankunft/Abfahrt der beiden Teilstrecken hin pruefen
057000******************************************************************
057100 D625-EIN-TABELLENEINTRAG SECTION.
057200 D625-00.
057300     IF RT-ROUTE-ID(RX-IDX) = CC-LEG-ROUTE-ID(C4-I1)
057400        MOVE RT-ARR-TIME(RX-IDX) TO C4-I2
057500     END-IF
057600     IF RT-ROUTE-ID(RX-IDX) = CC-LEG-ROUTE-ID(C4-I1 + 1)
057700        MOVE RT-DEP-TIME(RX-IDX) TO C9-ANZ
057800     END-IF
057900     ADD 1 TO RX-IDX
058000     .
058100 D625-99.
058200     EXIT.
058300
058400******************************************************************
058500* Umsteigezeit aus C4-I2 (Ankunft Vorlauf) und C9-ANZ (Abfahrt
058600* Anschluss, HHMM) berechnen und gegen die Regel pruefen; die
058700* Tag/Nacht-Einordnung richtet sich nach der Ankunft der Vorlauf-
058800* strecke (C4-I2), nicht nach der Abfahrt der Anschlussstrecke,
058900* und 22:00 zaehlt noch als Tag (FBS-118)
059000* 2007-11-08 RH FBS-118 Korrektur wie in FBSSUC1M/D600-CHECK-
059100*            LAYOVER: Einordnung nach C4-I2 statt C9-ANZ, Grenze
059200*            22:00 strikt groesser statt groesser-gleich, und die
059300*            undokumentierte Mindest-Umsteigezeit tagsueber (30
059400*            Minuten) entfernt
059500******************************************************************
059600 D630-COMPUTE-LAYOVER SECTION.
059700 D630-00.
059800     SET LAYOVER-NICHT-OK TO TRUE
059900     DIVIDE C4-I2 BY 100 GIVING C4-HRPART
060000     COMPUTE C4-MIPART = C4-I2 - (C4-HRPART * 100)
060100     COMPUTE C4-ARRMIN = C4-HRPART * 60 + C4-MIPART
060200
060300     DIVIDE C9-ANZ BY 100 GIVING C4-HRPART
060400     COMPUTE C4-MIPART = C9-ANZ - (C4-HRPART * 100)
060500     COMPUTE C4-DEPMIN = C4-HRPART * 60 + C4-MIPART
060600
060700     COMPUTE C4-LAYOVER = C4-DEPMIN - C4-ARRMIN
060800     IF C4-LAYOVER < 0
060900        ADD 1440 TO C4-LAYOVER
061000     END-IF
061100
061200     IF C4-I2 > K-NIGHT-BEGIN OR C4-I2 < K-NIGHT-END
061300        SET IST-NACHTS TO TRUE
061400     ELSE
061500        SET IST-TAGSUEBER TO TRUE
061600     END-IF
061700
061800     IF IST-NACHTS
061900        IF C4-LAYOVER > 0 AND C4-LAYOVER <= K-NIGHT-MAX
062000           SET LAYOVER-IST-OK TO TRUE
062100        END-IF
062200     ELSE
062300        IF C4-LAYOVER > 0 AND C4-LAYOVER <= K-DAYTIME-MAX
062400           SET LAYOVER-IST-OK TO TRUE
062500        END-IF
062600     END-IF
062700     .
062800 D630-99.
062900     EXIT.
063000
063100******************************************************************
063200* Reise als aktuell oder vergangen klassifizieren (Vergleich
063300* Reisedatum gegen Laufdatum, FBS-102) - lediglich zu Anzeige-
063400* zwecken, kein Dateifeld
063500******************************************************************
063600 D400-CLASSIFY-TRIP SECTION.
063700 D400-00.
063800     IF TP-TRAVEL-DATE < LK-BUC-RUN-DATE
063900        SET REISE-VERGANGEN TO TRUE
064000     ELSE
064100        SET REISE-AKTUELL TO TRUE
064200     END-IF
064300     .
064400 D400-99.
064500     EXIT.
064600
064700******************************************************************
064800* Kunden suchen (Nachname aus TR-NAME + TR-ID) oder neu eintragen
064900* (FBS043) - Suche binaer (SEARCH ALL) in der sortierten Kunden-
065000* tabelle FBS-CLIENT-TABLE (EXTERNAL), neu einsortiert bei Bedarf
065100******************************************************************
065200 C200-FIND-OR-ADD-CLIENT SECTION.
065300 C200-00.
065400     PERFORM D200-DERIVE-LAST-NAME
065500     MOVE TR-ID TO W-CLIENT-ID
065600
065700     SET KUNDE-NEU TO TRUE
065800     SEARCH ALL KX-ENTRY
065900        AT END SET KUNDE-NEU TO TRUE
066000        WHEN CX-LAST-NAME-LC(KX-IDX) = W-LAST-NAME-LC
066100         AND CX-CLIENT-ID(KX-IDX)    = W-CLIENT-ID
066200             SET KUNDE-VORHANDEN TO TRUE
066300     END-SEARCH
066400
066500     IF KUNDE-VORHANDEN
066600        ADD 1 TO CX-TRIP-COUNT(KX-IDX)
066700        MOVE CX-RELATIVE-KEY(KX-IDX) TO CL-RELATIVE-KEY
066800        READ CLIENTF
066900        MOVE CX-TRIP-COUNT(KX-IDX)   TO CL-TRIP-COUNT
067000        REWRITE FBS-CLIENT-REC
067100     ELSE
067200        PERFORM C210-INSERT-NEW-CLIENT
067300     END-IF
067400     .
067500 C200-99.
067600     EXIT.
067700
067800******************************************************************
067900* Nachnamen aus TR-NAME ableiten (letztes Wort) und kleinschreiben,
068000* damit der Kundenabgleich unabhaengig von der Gross-/Klein-
068100* schreibung ist
068200******************************************************************
068300 D200-DERIVE-LAST-NAME SECTION.
068400 D200-00.
068500     MOVE SPACES TO W-LAST-NAME
068600     MOVE ZERO   TO W-BLANKPOS
068700     MOVE 40     TO C4-I1
068800     PERFORM D205-EIN-NAMENSZEICHEN UNTIL C4-I1 < 1
068900
069000     IF W-BLANKPOS = ZERO
069100        MOVE TR-NAME TO W-LAST-NAME
069200     ELSE
069300        COMPUTE C4-I2 = 40 - W-BLANKPOS
069400        MOVE TR-NAME(W-BLANKPOS + 1:C4-I2) TO W-LAST-NAME
069500     END-IF
069600
069700     MOVE W-LAST-NAME TO W-LAST-NAME-LC
069800     INSPECT W-LAST-NAME-LC
069900        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
070000                TO "abcdefghijklmnopqrstuvwxyz"
070100     .
070200 D200-99.
070300     EXIT.
070400
070500******************************************************************
070600* Hilfsroutine zu D200 - eine Stelle von TR-NAME (rueckwaerts)
070700* auf das trennende Leerzeichen vor dem Nachnamen pruefen
070800******************************************************************
070900 D205-EIN-NAMENSZEICHEN SECTION.
071000 D205-00.
071100     IF TR-NAME(C4-I1:1) = SPACE AND W-BLANKPOS = ZERO
071200        IF C4-I1 < 40
071300           MOVE C4-I1 TO W-BLANKPOS
071400        END-IF
071500     END-IF
071600     SUBTRACT 1 FROM C4-I1
071700     .
071800 D205-99.
071900     EXIT.
072000
072100******************************************************************
072200* Neuen Kunden am Ende der Kundentabelle einbauen und wieder
072300* aufsteigend einsortieren (Einfuegesortierung, Tabelle bleibt
072400* fuer SEARCH ALL geordnet), zugleich CLIENT-FILE fortschreiben
072500******************************************************************
072600 C210-INSERT-NEW-CLIENT SECTION.
072700 C210-00.
072800     IF KX-COUNT >= KX-MAX
072900        DISPLAY "KUNDENTABELLE VOLL - KUNDE NICHT AUFGENOMMEN"
073000        EXIT SECTION
073100     END-IF
073200
073300     ADD 1 TO KX-COUNT
073400     MOVE W-LAST-NAME-LC TO CX-LAST-NAME-LC(KX-COUNT)
073500     MOVE W-CLIENT-ID    TO CX-CLIENT-ID(KX-COUNT)
073600     MOVE 1               TO CX-TRIP-COUNT(KX-COUNT)
073700     MOVE KX-COUNT         TO CX-RELATIVE-KEY(KX-COUNT)
073800
073900*    ---> Einfuegesortierung von hinten
074000     MOVE KX-COUNT TO C4-I1
074100     SET EINFUEGEN-WEITER TO TRUE
074200     PERFORM C215-EIN-TAUSCHSCHRITT
074300             UNTIL C4-I1 <= 1 OR EINFUEGEN-FERTIG
074400
074500     MOVE W-LAST-NAME  TO CL-LAST-NAME
074600     MOVE W-CLIENT-ID  TO CL-CLIENT-ID
074700     MOVE 1             TO CL-TRIP-COUNT
074800     MOVE KX-COUNT      TO CL-RELATIVE-KEY
074900     MOVE SPACES        TO FILLER OF FBS-CLIENT-REC
075000     WRITE FBS-CLIENT-REC
075100     .
075200 C210-99.
075300     EXIT.
075400
075500******************************************************************
075600* Hilfsroutine zu C210 - ein Vertauschen bei der Einfuegesortierung
075700* von hinten, solange die neue Zeile noch nicht am richtigen Platz
075800* steht
075900******************************************************************
076000 C215-EIN-TAUSCHSCHRITT SECTION.
076100 C215-00.
076200     IF CX-LAST-NAME-LC(C4-I1) < CX-LAST-NAME-LC(C4-I1 - 1)
076300     OR (CX-LAST-NAME-LC(C4-I1) = CX-LAST-NAME-LC(C4-I1 - 1)
076400     AND CX-CLIENT-ID(C4-I1) < CX-CLIENT-ID(C4-I1 - 1))
076500        MOVE CX-LAST-NAME-LC(C4-I1)     TO W-DUMMY-LAST-NAME
076600        MOVE CX-CLIENT-ID(C4-I1)        TO W-DUMMY-CLIENT-ID
076700        MOVE CX-TRIP-COUNT(C4-I1)       TO W-DUMMY-TRIP-CNT
076800        MOVE CX-RELATIVE-KEY(C4-I1)     TO W-DUMMY-REL-KEY
076900
077000        MOVE CX-LAST-NAME-LC(C4-I1 - 1) TO CX-LAST-NAME-LC(C4-I1)
077100        MOVE CX-CLIENT-ID(C4-I1 - 1)    TO CX-CLIENT-ID(C4-I1)
077200        MOVE CX-TRIP-COUNT(C4-I1 - 1)   TO CX-TRIP-COUNT(C4-I1)
077300        MOVE CX-RELATIVE-KEY(C4-I1 - 1) TO CX-RELATIVE-KEY(C4-I1)
077400
077500        MOVE W-DUMMY-LAST-NAME  TO CX-LAST-NAME-LC(C4-I1 - 1)
077600        MOVE W-DUMMY-CLIENT-ID  TO CX-CLIENT-ID(C4-I1 - 1)
077700        MOVE W-DUMMY-TRIP-CNT   TO CX-TRIP-COUNT(C4-I1 - 1)
077800        MOVE W-DUMMY-REL-KEY    TO CX-RELATIVE-KEY(C4-I1 - 1)
077900
078000        SUBTRACT 1 FROM C4-I1
078100     ELSE
078200        SET EINFUEGEN-FERTIG TO TRUE
078300     END-IF
078400     .
078500 C215-99.
078600     EXIT.
078700
078800******************************************************************
078900* Fahrkarte ausstellen (laufende Nummer ab 1000, FBS049) und
079000* Reservierung fuer den aktuellen Reisenden schreiben
079100******************************************************************
079200 C300-ISSUE-TICKET SECTION.
079300 C300-00.
079400     IF W-TICKET-CLASS = "1"
079500        MOVE CC-TOTAL-PRICE-FIRST TO W-PRICE
079600     ELSE
079700        MOVE CC-TOTAL-PRICE-SECOND TO W-PRICE
079800     END-IF
079900
080000     COMPUTE RS-SK-TRIP-ID      = TP-TRIP-ID
080100     COMPUTE RS-SK-TRAVELER-SEQ = C4-TRAVSEQ
080200     MOVE RS-SEQ-KEY-R          TO RS-SEQ-KEY
080300     MOVE TP-TRIP-ID            TO RS-TRIP-ID
080400     MOVE TR-ID                 TO RS-CLIENT-ID
080500     MOVE FBS-NEXT-TICKET-ID    TO RS-TICKET-ID
080600     ADD  1                     TO FBS-NEXT-TICKET-ID
080700     MOVE W-TICKET-CLASS        TO RS-TICKET-CLASS
080800     MOVE W-PRICE                TO RS-PRICE
080900     MOVE SPACES                 TO FILLER OF FBS-RESV-REC
081000     WRITE FBS-RESV-REC
081100     ADD 1 TO FBS-RESV-COUNT
081200
081300     IF RS-FIRST-CLASS
081400        ADD W-PRICE TO FBS-REVENUE-FIRST
081500     ELSE
081600        ADD W-PRICE TO FBS-REVENUE-SECOND
081700     END-IF
081800     .
081900 C300-99.
082000     EXIT.
082100
082200******************************************************************
082300* Dateien zuweisen und oeffnen
082400******************************************************************
082500 F100-OPEN-FILES SECTION.
082600 F100-00.
082700     MOVE  P-TRAV-FILE      TO ASS-FNAME
082800     ENTER "COBOLASSIGN" USING  TRAVF ASS-FNAME GIVING ASS-FSTATUS
082900     IF ASS-FSTATUS NOT = ZERO
083000        DISPLAY "FEHLER BEI COBOLASSIGN TRAVF: " ASS-FSTATUS
083100        SET PRG-ABBRUCH TO TRUE
083200        EXIT SECTION
083300     END-IF
083400     OPEN INPUT TRAVF
083500
083600     MOVE  P-TRIP-FILE       TO ASS-FNAME
083700     ENTER "COBOLASSIGN" USING  TRIPF ASS-FNAME GIVING ASS-FSTATUS
083800     OPEN I-O TRIPF
083900
084000     MOVE  P-RESV-FILE       TO ASS-FNAME
084100     ENTER "COBOLASSIGN" USING  RESVF ASS-FNAME GIVING ASS-FSTATUS
084200     OPEN I-O RESVF
084300
084400     MOVE  P-CLIENT-FILE     TO ASS-FNAME
084500     ENTER "COBOLASSIGN" USING  CLIENTF ASS-FNAME GIVING ASS-FSTATUS
084600     OPEN I-O CLIENTF
084700
084800     IF NOT TRAVF-OK
084900        DISPLAY "FEHLER BEIM OEFFNEN DER DATEIEN"
085000        SET PRG-ABBRUCH TO TRUE
085100     END-IF
085200     .
085300 F100-99.
085400     EXIT.
085500
085600******************************************************************
085700* Initialisierung von Feldern und Strukturen
085800******************************************************************
085900 C000-INIT SECTION.
086000 C000-00.
086100     INITIALIZE SCHALTER
086200     PERFORM U200-TIMESTAMP
086300     .
086400 C000-99.
086500     EXIT.
086600
086700******************************************************************
086800* TIMESTAMP erstellen
086900******************************************************************
087000 U200-TIMESTAMP SECTION.
087100 U200-00.
087200     ENTER TAL "TIME" USING TAL-TIME
087300     MOVE CORR TAL-TIME TO TAL-TIME-D
087400     .
087500 U200-99.
087600     EXIT.
087700
087800******************************************************************
087900* ENDE Source-Programm
088000******************************************************************
