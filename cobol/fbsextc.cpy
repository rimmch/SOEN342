000100*
000200*******************************************************************
000300*    COPYBOOK   :: FBSEXTC
000400*    SYSTEM     :: FBS  (Fahrplan-Buchungssystem)
000500*    INHALT     :: Laufzeit-Gemeinschaftsspeicher (EXTERNAL), von
000600*                  FBSCSV1M, FBSSUC1M und FBSBUC1M gemeinsam
000700*                  benutzt, um den Streckenkatalog, die gebauten
000800*                  Verbindungen, die Kundentabelle und die
000900*                  laufenden Nummernkreise ueber den ganzen Lauf
001000*                  hinweg im Hauptspeicher zu halten - es gibt
001100*                  keine Zwischendatei zwischen den drei Modulen
001200*-------------------------------------------------------------------*
001300* AUTOR             :: H. WEISSKOPF
001400* ERSTELLDATUM      :: 1987-06-10
001500*-------------------------------------------------------------------*
001600* AENDERUNGEN
001700*-------------------------------------------------------------------*
001800* DATUM     | VON  | AUFTRAG   | KOMMENTAR
001900*-----------|------|-----------|--------------------------------------
002000* 1987-06-10| hw   | FBS-008   | Neuerstellung
002100* 1990-07-19| hw   | FBS-021   | Tabellengroesse CX-ENTRY 100->200
002200* 1993-06-30| pk   | FBS-055   | RX-ENTRY um RT-TT-SHORT erweitert
002300* 2007-08-30| ub   | FBS-133   | Kundentabelle auf 500 erweitert
002400* 2007-11-12| rh   | FBS-135   | CN-ENTRY um Bahnhofsnamen/Zugtyp
002500*           |      |           | erweitert (Sortierschluessel)
002600* 2007-11-14| rh   | FBS-138   | RX-ENTRY um RT-CURRENCY erweitert
002700*           |      |           | (Waehrungskennung, siehe FBSCSV1M)
002800*-------------------------------------------------------------------*
002900*
003000*===================================================================*
003100* 01 FBS-RUN-EXTERNAL -- lauf-globaler Speicherbereich (EXTERNAL)
003200*===================================================================*
003300 01  FBS-RUN-EXTERNAL IS EXTERNAL.
003400*        --------------------------------------------------------
003500*        Streckenkatalog, aufgebaut von FBSCSV1M (Batch-Schritt 1)
003600*        --------------------------------------------------------
003700     05  FBS-ROUTE-TABLE.
003800         10  RX-COUNT              PIC 9(04) COMP VALUE ZERO.
003900         10  RX-MAX                PIC 9(04) COMP VALUE 500.
004000         10  RX-ENTRY OCCURS 1 TO 500 TIMES
004100                       DEPENDING ON RX-COUNT
004200                       INDEXED BY RX-IDX.
004300             15  RT-ROUTE-ID           PIC X(10).
004400             15  RT-DEP-STATION-CODE   PIC X(03).
004500             15  RT-DEP-STATION-NAME   PIC X(30).
004600             15  RT-ARR-STATION-CODE   PIC X(03).
004700             15  RT-ARR-STATION-NAME   PIC X(30).
004800             15  RT-DEP-TIME           PIC 9(04).
004900             15  RT-ARR-TIME           PIC 9(04).
005000             15  RT-TRAIN-TYPE         PIC X(12).
005100             15  RT-DAY-PATTERN        PIC 9(07).
005200             15  RT-PRICE-FIRST-CLASS  PIC 9(05)V9(02).
005300             15  RT-PRICE-SECOND-CLASS PIC 9(05)V9(02).
005400             15  RT-CURRENCY           PIC X(03).
005500             15  FILLER                PIC X(05).
005600*        --------------------------------------------------------
005700*        Bahnhofstabelle, aus RX-ENTRY abgeleitet, doppelte Namen
005800*        werden beim Aufbau uebersprungen (siehe FBSCSV1M D500)
005900*        --------------------------------------------------------
006000     05  FBS-STATION-TABLE.
006100         10  SX-COUNT               PIC 9(04) COMP VALUE ZERO.
006200         10  SX-MAX                 PIC 9(04) COMP VALUE 200.
006300         10  SX-ENTRY OCCURS 1 TO 200 TIMES
006400                       DEPENDING ON SX-COUNT
006500                       INDEXED BY SX-IDX.
006600             15  ST-STATION-CODE       PIC X(03).
006700             15  ST-STATION-NAME       PIC X(30).
006800             15  ST-CITY-NAME          PIC X(30).
006900             15  ST-COUNTRY-NAME       PIC X(20) VALUE "UNKNOWN".
007000*        --------------------------------------------------------
007100*        Verbindungstabelle, aufgebaut von FBSSUC1M je Suchauftrag
007200*        --------------------------------------------------------
007300     05  FBS-CONNECTION-TABLE.
007400         10  CX-COUNT               PIC 9(04) COMP VALUE ZERO.
007500         10  CX-MAX                 PIC 9(04) COMP VALUE 300.
007600         10  CX-ENTRY OCCURS 1 TO 300 TIMES
007700                       DEPENDING ON CX-COUNT
007800                       INDEXED BY CX-IDX.
007900             15  CN-NUMBER-OF-LEGS      PIC 9(01).
008000             15  CN-LEG-ROUTE-ID OCCURS 3 TIMES  PIC X(10).
008100             15  CN-DEP-TIME             PIC 9(04).
008200             15  CN-ARR-TIME             PIC 9(04).
008300             15  CN-DEP-STATION-NAME     PIC X(30).
008400             15  CN-ARR-STATION-NAME     PIC X(30).
008500             15  CN-TRAIN-TYPE           PIC X(12).
008600             15  CN-DURATION-MIN         PIC 9(05).
008700             15  CN-TRANSFERS            PIC 9(01).
008800             15  CN-TOTAL-PRICE-FIRST    PIC 9(06)V9(02).
008900             15  CN-TOTAL-PRICE-SECOND   PIC 9(06)V9(02).
009000             15  FILLER                  PIC X(05).
009100*        --------------------------------------------------------
009200*        Kundentabelle (sortiert, SEARCH ALL), gefuehrt von
009300*        FBSBUC1M ueber den ganzen Lauf hinweg
009400*        --------------------------------------------------------
009500     05  FBS-CLIENT-TABLE.
009600         10  KX-COUNT               PIC 9(04) COMP VALUE ZERO.
009700         10  KX-MAX                 PIC 9(04) COMP VALUE 500.
009800         10  KX-ENTRY OCCURS 1 TO 500 TIMES
009900                       DEPENDING ON KX-COUNT
010000                       ASCENDING KEY IS CX-LAST-NAME-LC CX-CLIENT-ID
010100                       INDEXED BY KX-IDX.
010200             15  CX-LAST-NAME-LC        PIC X(20).
010300             15  CX-CLIENT-ID           PIC X(20).
010400             15  CX-TRIP-COUNT          PIC 9(04).
010500             15  CX-RELATIVE-KEY        PIC 9(09) COMP.
010600*        --------------------------------------------------------
010700*        Laufende Nummernkreise und Laufsteuerung
010800*        --------------------------------------------------------
010900     05  FBS-SEQ-COUNTERS.
011000         10  FBS-NEXT-TICKET-ID     PIC 9(06) COMP VALUE 1000.
011100         10  FBS-NEXT-TRIP-ID       PIC 9(09) COMP VALUE 1.
011200         10  FBS-RUN-DATE           PIC 9(08) VALUE ZERO.
011300         10  FBS-TRIPS-BOOKED       PIC 9(09) COMP VALUE ZERO.
011400         10  FBS-RESV-COUNT         PIC 9(09) COMP VALUE ZERO.
011500         10  FBS-REVENUE-FIRST      PIC 9(09)V9(02) VALUE ZERO.
011600         10  FBS-REVENUE-SECOND     PIC 9(09)V9(02) VALUE ZERO.
011700         10  FILLER                 PIC X(20).
