000100*
000200*******************************************************************
000300*    COPYBOOK   :: FBSCRITC
000400*    SYSTEM     :: FBS  (Fahrplan-Buchungssystem)
000500*    INHALT     :: Suchkriterien fuer einen Verbindungslauf
000600*                  (SEARCH-CRITERIA-FILE), gelesen von FBSSUC1M
000700*-------------------------------------------------------------------*
000800* AUTOR             :: H. WEISSKOPF
000900* ERSTELLDATUM      :: 1987-05-02
001000*-------------------------------------------------------------------*
001100* AENDERUNGEN
001200*-------------------------------------------------------------------*
001300* DATUM     | VON  | AUFTRAG   | KOMMENTAR
001400*-----------|------|-----------|--------------------------------------
001500* 1987-05-02| hw   | FBS-002   | Neuerstellung
001600* 1994-02-11| pk   | FBS-061   | Sortierschluessel ergaenzt
001700* 2007-08-30| ub   | FBS-133   | Feld SC-SORT-KEY auf 1 Byte
001800*-------------------------------------------------------------------*
001900*
002000*===================================================================*
002100* 01 FBS-CRITERIA-REC -- ein Suchauftrag
002200*===================================================================*
002300 01  FBS-CRITERIA-REC.
002400     05  SC-DEP-STATION-CODE       PIC X(03).
002500     05  SC-ARR-STATION-CODE       PIC X(03).
002600*        Reisedatum, CCYYMMDD
002700     05  SC-TRAVEL-DATE            PIC 9(08).
002800     05  SC-TRAVEL-DATE-R REDEFINES SC-TRAVEL-DATE.
002900         10  SC-TD-CCYY            PIC 9(04).
003000         10  SC-TD-MM              PIC 9(02).
003100         10  SC-TD-DD              PIC 9(02).
003200*        Wunschabfahrtszeit HHMM, 9999 = nicht gesetzt
003300     05  SC-PREFERRED-TIME         PIC 9(04).
003400     05  SC-TRAIN-TYPE             PIC X(12).
003500*        Preisobergrenze, 0 = nicht gesetzt
003600     05  SC-MAX-PRICE              PIC 9(05)V9(02).
003700*        Gewuenschte Wagenklasse
003800     05  SC-TICKET-CLASS           PIC X(01).
003900         88  SC-FIRST-CLASS               VALUE "1".
004000         88  SC-SECOND-CLASS              VALUE "2".
004100*        Sortierschluessel fuer den Verbindungsreport (optional)
004200     05  SC-SORT-KEY               PIC X(01).
004300         88  SC-SORT-DEP-TIME              VALUE "D".
004400         88  SC-SORT-ARR-TIME              VALUE "A".
004500         88  SC-SORT-DURATION              VALUE "U".
004600         88  SC-SORT-PRICE-FIRST           VALUE "1".
004700         88  SC-SORT-PRICE-SECOND          VALUE "2".
004800         88  SC-SORT-DEP-STATION-NAME      VALUE "S".
004900         88  SC-SORT-ARR-STATION-NAME      VALUE "Z".
005000         88  SC-SORT-TRAIN-TYPE            VALUE "T".
005100         88  SC-SORT-NONE                  VALUE SPACE.
005200     05  FILLER                    PIC X(15).
