000100*
000200*******************************************************************
000300*    COPYBOOK   :: FBSTRAVC
000400*    SYSTEM     :: FBS  (Fahrplan-Buchungssystem)
000500*    INHALT     :: TRAVELER-FILE - je Buchungsgruppe ein
000600*                  Auswahlkopfsatz gefolgt von den Reisenden-
000700*                  Detailsaetzen, gelesen von FBSBUC1M
000800*-------------------------------------------------------------------*
000900* AUTOR             :: H. WEISSKOPF
001000* ERSTELLDATUM      :: 1987-05-14
001100*-------------------------------------------------------------------*
001200* AENDERUNGEN
001300*-------------------------------------------------------------------*
001400* DATUM     | VON  | AUFTRAG   | KOMMENTAR
001500*-----------|------|-----------|--------------------------------------
001600* 1987-05-14| hw   | FBS-004   | Neuerstellung
001700* 1996-10-02| pk   | FBS-076   | Feld TR-AGE auf 3 Stellen erweitert
001800*-------------------------------------------------------------------*
001900*
002000*===================================================================*
002100* 01 FBS-BOOKING-IN-REC -- Satzaufbau TRAVELER-FILE (2 Satzarten)
002200*===================================================================*
002300 01  FBS-BOOKING-IN-REC.
002400     05  BR-RECORD-TYPE            PIC X(01).
002500         88  BR-SELECTION-HEADER          VALUE "1".
002600         88  BR-TRAVELER-DETAIL           VALUE "2".
002700*        --- Satzart 1: Kopfsatz mit der gewaehlten Verbindung ---
002800     05  BR-SELECTION.
002900         10  BR-SEL-DEP-STATION-CODE  PIC X(03).
003000         10  BR-SEL-ARR-STATION-CODE  PIC X(03).
003100         10  BR-SEL-TRAVEL-DATE       PIC 9(08).
003200         10  BR-SEL-CONN-SEQ-NO       PIC 9(03).
003300         10  BR-SEL-TICKET-CLASS      PIC X(01).
003400         10  BR-SEL-TRAVELER-COUNT    PIC 9(02).
003500         10  FILLER                  PIC X(20).
003600*        --- Satzart 2: ein Reisender (TRAVELER) ---
003700     05  BR-TRAVELER REDEFINES BR-SELECTION.
003800         10  TR-NAME                 PIC X(40).
003900         10  TR-AGE                  PIC 9(03).
004000         10  TR-ID                   PIC X(20).
004100         10  FILLER                  PIC X(01).
