000100*
000200*******************************************************************
000300*    COPYBOOK   :: FBSCLNTC
000400*    SYSTEM     :: FBS  (Fahrplan-Buchungssystem)
000500*    INHALT     :: Kundenstammsatz (CLIENT-FILE), gefuehrt von
000600*                  FBSBUC1M; Schluessel = Nachname + Ausweis-Nr.
000700*-------------------------------------------------------------------*
000800* AUTOR             :: H. WEISSKOPF
000900* ERSTELLDATUM      :: 1987-05-20
001000*-------------------------------------------------------------------*
001100* AENDERUNGEN
001200*-------------------------------------------------------------------*
001300* DATUM     | VON  | AUFTRAG   | KOMMENTAR
001400*-----------|------|-----------|--------------------------------------
001500* 1987-05-20| hw   | FBS-005   | Neuerstellung
001600* 1992-04-03| pk   | FBS-042   | Feld CL-TRIP-COUNT ergaenzt
001700* 1999-02-16| mr   | FBS-Y2K02 | Jahrhundert-Umstellung geprueft,
001800*             keine 2-stelligen Datumsfelder in diesem Satz
001900*-------------------------------------------------------------------*
002000*
002100*===================================================================*
002200* 01 FBS-CLIENT-REC -- ein Kunde (fester Satz, CLIENT-FILE)
002300*===================================================================*
002400 01  FBS-CLIENT-REC.
002500*        Nachname, letztes durch Leerzeichen getrenntes Wort aus
002600*        TR-NAME; Vergleich beim Suchen erfolgt kleingeschrieben
002700     05  CL-LAST-NAME              PIC X(20).
002800     05  CL-CLIENT-ID              PIC X(20).
002900     05  CL-TRIP-COUNT             PIC 9(04).
003000*        interne Satznummer im CLIENT-FILE (RELATIVE KEY)
003100     05  CL-RELATIVE-KEY           PIC 9(09) COMP.
003200     05  FILLER                    PIC X(25).
003300*        Hinweis: der sortierte Kundenindex fuer SEARCH ALL liegt
003400*        nicht hier, sondern in FBSEXTC (FBS-CLIENT-TABLE), da er
003500*        ueber den ganzen Lauf hinweg im Speicher bleiben muss.
