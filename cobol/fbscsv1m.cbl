000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.       FBSCSV1M.
001500 AUTHOR.           H. WEISSKOPF.
001600 INSTALLATION.     REISEZENTRALE - BATCHBETRIEB.
001700 DATE-WRITTEN.     1987-05-12.
001800 DATE-COMPILED.
001900 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2007-11-14
002300* Letzte Version   :: F.01.03
002400* Kurzbeschreibung :: Einlesen und Aufbereiten Streckenkatalog
002500*                     (Fahrplan-CSV) fuer den Buchungslauf FBS
002600* Auftrag          :: FBS-001 FBS-060 FBS-101 FBS-120 FBS-136 FBS-139
002700*----------------------------------------------------------------*
002800* Vers.   | Datum      | von | Kommentar                    FBS021
002900*---------|------------|-----|-------------------------------FBS022
003000* A.00.00 | 1987-05-12 | hw  | Neuerstellung                 FBS023
003100* A.01.00 | 1988-09-01 | hw  | Zeitfeld mit Zusatz "(+1d)"    FBS024
003200*           wird jetzt erkannt und der Zusatz verworfen
003300* B.00.00 | 1990-07-19 | hw  | Bahnhofstabelle ergaenzt,      FBS025
003400*           doppelte Bahnhofsnamen werden uebersprungen
003500* C.00.00 | 1993-06-30 | pk  | Zugtyp-Erkennung NIGHTJET/NJ   FBS026
003600*           auf NIGHT abgebildet, unbekannter Typ -> HIGH-SPEED
003700*           mit Warnmeldung
003800* D.00.00 | 1996-10-02 | pk  | Wochentagsmuster: Wortformen   FBS027
003900*           (taeglich/wochentags/wochenende) sowie Bereiche
004000*           und Listen (MO-FR, MO,MI,FR) werden nun ausgewertet
004100*           - der Tagesmuster-Wert kann daher Kommas enthalten,
004200*           die Zeilenaufspaltung beachtet Anfuehrungszeichen
004300* E.00.00 | 1999-01-08 | mr  | Jahrhundert-Umstellung (Y2K),  FBS028
004400*           Pruefung auf 2-stellige Jahresangaben entfaellt,
004500*           dieses Programm fuehrt keine Jahresfelder
004600* F.00.00 | 2004-09-21 | pk  | Preisfeld auf 5+2 Nachkomma-   FBS029
004700*           stellen erweitert, Waehrungskennung EUR fest
004800* F.01.00 | 2007-08-30 | ub  | Streckentabelle auf 500        FBS030
004900*           Eintraege erweitert
005000* F.01.01 | 2007-11-08 | rh  | D700-ROUND-MONEY rundete nur    FBS120
005100*           ab (Nachkommastellen 3+ abgeschnitten) statt kauf-
005200*           maennisch auf-/abzurunden - dritte Nachkommastelle
005300*           wird jetzt beruecksichtigt
005400* F.01.02 | 2007-11-12 | rh  | Zeilenpruefung ergaenzt: Zeilen  FBS136
005500*           mit weniger als 8 Feldern, leerem Preisfeld nach
005600*           Bereinigung oder unbekanntem Wochentagskuerzel
005700*           werden jetzt verworfen und protokolliert statt als
005800*           fehlerhafte Strecke uebernommen zu werden
005900* F.01.03 | 2007-11-14 | rh  | CSV-Feldaufteilung korrigiert -   FBS139
006000*           es gibt keine Bahnhofscode-Spalten, das Tagesmuster
006100*           steht in einem Spaltenlauf variabler Breite (D050);
006200*           Bahnhofscode wird nun aus dem Bahnhofsnamen abge-
006300*           leitet (D550) statt aus einer nicht vorhandenen
006400*           CSV-Spalte gelesen; Waehrungskennung RT-CURRENCY
006500*           wird mit EUR belegt (siehe FBSEXTC FBS-138)
006600*----------------------------------------------------------------*
006700*
006800* Programmbeschreibung
006900* --------------------
007000* Liest die Fahrplan-CSV zeilenweise (Kopfzeile wird ueber-
007100* sprungen), zerlegt jede Zeile in ihre Felder (Tagesmuster
007200* kann in Anfuehrungszeichen mit eingebetteten Kommas stehen),
007300* wertet Abfahrts-/Ankunftszeit, Preis, Zugtyp und Tagesmuster
007400* aus und traegt jede Strecke in FBS-ROUTE-TABLE (siehe FBSEXTC,
007500* EXTERNAL) ein. Aus den Bahnhofsangaben jeder Strecke wird
007600* zugleich FBS-STATION-TABLE aufgebaut. Beide Tabellen bleiben
007700* fuer den Rest des Laufs im Speicher - FBSSUC1M und FBSBUC1M
007800* lesen sie ohne erneuten Dateizugriff.
007900*
008000******************************************************************
008100
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     SWITCH-15 IS ANZEIGE-VERSION
008600         ON STATUS IS SHOW-VERSION
008700     CLASS ALPHNUM IS "0123456789"
008800                      "abcdefghijklmnopqrstuvwxyz"
008900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009000                      " .,;-_!$%&/=*+"
009100     C01 IS TOP-OF-FORM.
009200
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500     SELECT ROUTEF        ASSIGN TO #DYNAMIC
009600                           ORGANIZATION IS LINE SEQUENTIAL
009700                           FILE STATUS  IS FILE-STATUS.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  ROUTEF
010200     RECORD CONTAINS 200 CHARACTERS.
010300 01  ROUTE-CSV-RECORD          PIC X(200).
010400
010500 WORKING-STORAGE SECTION.
010600*--------------------------------------------------------------------*
010700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010800*--------------------------------------------------------------------*
010900 01          COMP-FELDER.
011000     05      C4-ANZ              PIC S9(04) COMP.
011100     05      C4-COUNT            PIC S9(04) COMP.
011200     05      C4-I1               PIC S9(04) COMP.
011300     05      C4-I2               PIC S9(04) COMP.
011400     05      C4-LEN              PIC S9(04) COMP.
011500     05      C4-POS              PIC S9(04) COMP.
011600     05      C4-FLDNO            PIC S9(04) COMP.
011700     05      C4-STARTPOS         PIC S9(04) COMP.
011800     05      C4-HH               PIC S9(04) COMP.
011900     05      C4-MI               PIC S9(04) COMP.
012000     05      C4-DOTPOS           PIC S9(04) COMP.
012100     05      C4-I3               PIC S9(04) COMP.
012200     05      C4-JOINPOS          PIC S9(04) COMP.
012300
012400     05      C4-X.
012500      10                         PIC X value low-value.
012600      10     C4-X2               PIC X.
012700     05      C4-NUM redefines C4-X
012800                                 PIC S9(04) COMP.
012900
013000     05      C9-ANZ              PIC S9(09) COMP.
013100     05      C9-ROUTES-LOADED    PIC S9(09) COMP VALUE ZERO.
013200
013300     05      C18-VAL             PIC S9(18) COMP.
013400     05      FILLER              PIC X(02).
013500
013600*--------------------------------------------------------------------*
013700* Display-Felder: Praefix D
013800*--------------------------------------------------------------------*
013900 01          DISPLAY-FELDER.
014000     05      D-NUM1              PIC  9.
014100     05      D-NUM2              PIC  9(02).
014200     05      D-NUM3              PIC  9(03).
014300     05      D-NUM4              PIC -9(04).
014400     05      D-NUM6              PIC  9(06).
014500     05      D-NUM9              PIC  9(09).
014600     05      D-BETRAG            PIC ZZZZZ9.99.
014700     05      FILLER              PIC X(02).
014800
014900*--------------------------------------------------------------------*
015000* Felder mit konstantem Inhalt: Praefix K
015100*--------------------------------------------------------------------*
015200 01          KONSTANTE-FELDER.
015300     05      K-MODUL             PIC X(08)          VALUE "FBSCSV1M".
015400     05      K-DAILY-1           PIC X(07)          VALUE "DAILY  ".
015500     05      K-DAILY-2           PIC X(07)          VALUE "TAEGLICH".
015600     05      K-WEEKDAYS          PIC X(08)          VALUE "WEEKDAYS".
015700     05      K-WEEKENDS          PIC X(08)          VALUE "WEEKENDS".
015800     05      K-DAYCODES          PIC X(21)   VALUE "MONTUEWEDTHUFRISATSUN".
015900     05      K-MIN-FELDER        PIC 9(02)          VALUE 8.
016000     05      K-CURRENCY          PIC X(03)          VALUE "EUR".
016100     05      FILLER              PIC X(02).
016200
016300*----------------------------------------------------------------*
016400* Conditional-Felder
016500*----------------------------------------------------------------*
016600 01          SCHALTER.
016700     05      FILE-STATUS         PIC X(02).
016800          88 FILE-OK                         VALUE "00".
016900          88 FILE-NOK                        VALUE "01" THRU "99".
017000          88 FILE-EOF                        VALUE "10".
017100     05      PRG-STATUS          PIC 9       VALUE ZERO.
017200          88 PRG-OK                          VALUE ZERO.
017300          88 PRG-NOK                         VALUE 1 THRU 9.
017400          88 PRG-ABBRUCH                     VALUE 2.
017500     05      HDR-SW              PIC 9       VALUE ZERO.
017600          88 HEADER-NOCH-OFFEN                VALUE ZERO.
017700          88 HEADER-SCHON-GELESEN             VALUE 1.
017800     05      QUOTE-SW            PIC 9       VALUE ZERO.
017900          88 AUSSERHALB-QUOTE                VALUE ZERO.
018000          88 INNERHALB-QUOTE                 VALUE 1.
018100     05      STATION-GEFUNDEN-SW PIC 9       VALUE ZERO.
018200          88 STATION-NEU                     VALUE ZERO.
018300          88 STATION-VORHANDEN               VALUE 1.
018400     05      ZEILE-FEHLER-SW     PIC 9       VALUE ZERO.
018500          88 ZEILE-OK                        VALUE ZERO.
018600          88 ZEILE-FEHLERHAFT                VALUE 1.
018700     05      TAG-GEFUNDEN-SW     PIC 9       VALUE ZERO.
018800          88 TAG-GEFUNDEN                    VALUE 1.
018900          88 TAG-NICHT-GEFUNDEN              VALUE ZERO.
019000     05      FELDLAENGE-SW       PIC 9       VALUE ZERO.
019100          88 FELDENDE-GEFUNDEN                VALUE 1.
019200          88 FELDENDE-NOCH-NICHT              VALUE ZERO.
019300     05      FILLER              PIC X(02).
019400
019500*--------------------------------------------------------------------*
019600* weitere Arbeitsfelder
019700*--------------------------------------------------------------------*
019800 01          WORK-FELDER.
019900     05      W-DUMMY             PIC X(02).
020000     05      W-FIELD-TAB.
020100         10  W-FIELD  OCCURS 20 TIMES        PIC X(40).
020200     05      W-CUR-FIELD         PIC X(40).
020300     05      W-TIME-TEXT         PIC X(10).
020400     05      W-PRICE-TEXT        PIC X(12).
020500     05      W-PRICE-DIGITS      PIC X(12).
020600     05      W-PRICE-GANZZAHL    PIC 9(06).
020700     05      W-PRICE-NACHKOMMA   PIC 9(02).
020800     05      W-PRICE-RUNDPOS     PIC S9(04) COMP.
020900     05      W-PRICE-RUNDZIF     PIC X.
021000     05      W-PRICE-RUNDZIF-N REDEFINES W-PRICE-RUNDZIF
021100                                 PIC 9.
021200     05      W-DAYPAT-TEXT       PIC X(40).
021300     05      W-DAYMASK           PIC 9(07).
021400     05      W-DAYMASK-R REDEFINES W-DAYMASK.
021500         10  W-DAY-MON           PIC 9.
021600         10  W-DAY-TUE           PIC 9.
021700         10  W-DAY-WED           PIC 9.
021800         10  W-DAY-THU           PIC 9.
021900         10  W-DAY-FRI           PIC 9.
022000         10  W-DAY-SAT           PIC 9.
022100         10  W-DAY-SUN           PIC 9.
022200     05      W-DAYNAME           PIC X(03).
022300     05      W-DAYIDX            PIC S9(04) COMP.
022400     05      W-RANGE-FROM        PIC X(03).
022500     05      W-RANGE-TO          PIC X(03).
022600     05      W-INSIDE-RANGE-SW   PIC 9       VALUE ZERO.
022700         88  W-NICHT-IN-BEREICH              VALUE ZERO.
022800         88  W-IN-BEREICH                    VALUE 1.
022900     05      W-STA-CODE          PIC X(03).
023000     05      W-STA-NAME          PIC X(30).
023100     05      W-CODE-QUELLE       PIC X(30).
023200     05      FILLER              PIC X(02).
023300
023400*--------------------------------------------------------------------*
023500* Datums-/Uhrzeitfelder (fuer TAL-Routine)
023600*--------------------------------------------------------------------*
023700 01          TAL-TIME.
023800     05      TAL-JHJJMMTT.
023900      10     TAL-JHJJ            PIC S9(04) COMP.
024000      10     TAL-MM              PIC S9(04) COMP.
024100      10     TAL-TT              PIC S9(04) COMP.
024200     05      TAL-HHMI.
024300      10     TAL-HH              PIC S9(04) COMP.
024400      10     TAL-MI              PIC S9(04) COMP.
024500     05      TAL-SS              PIC S9(04) COMP.
024600     05      TAL-HS              PIC S9(04) COMP.
024700     05      TAL-MS              PIC S9(04) COMP.
024800     05      FILLER              PIC X(02).
024900
025000 01          TAL-TIME-D.
025100     05      TAL-JHJJMMTT.
025200        10   TAL-JHJJ            PIC  9(04).
025300        10   TAL-MM              PIC  9(02).
025400        10   TAL-TT              PIC  9(02).
025500     05      TAL-HHMI.
025600        10   TAL-HH              PIC  9(02).
025700        10   TAL-MI              PIC  9(02).
025800     05      TAL-SS              PIC  9(02).
025900     05      TAL-HS              PIC  9(02).
026000     05      TAL-MS              PIC  9(02).
026100     05      FILLER              PIC X(02).
026200 01          TAL-TIME-N REDEFINES TAL-TIME-D.
026300     05      TAL-TIME-N16        PIC  9(16).
026400     05      TAL-TIME-REST       PIC  9(02).
026500
026600*--------------------------------------------------------------------*
026700* Parameter fuer Untermodulaufrufe: Praefix P
026800*--------------------------------------------------------------------*
026900 01          PARAMETER-FELDER.
027000     05      P-DUMMY             PIC X(02).
027100     05      FILLER              PIC X(02).
027200 01          ASS-FNAME           PIC X(34).
027300 01          ASS-FSTATUS         PIC S9(04) COMP.
027400 01          P-ROUTE-FILE        PIC X(36)  VALUE "$DATA.FBSDATA.FBSROUTF".
027500
027600 COPY FBSEXTC  OF "=FBSLIB".
027700
027800 LINKAGE SECTION.
027900 01     LINK-CSV.
028000     05  LK-CSV-RC                PIC S9(04) COMP.
028100     05  LK-CSV-ROUTES-LOADED     PIC 9(04)  COMP.
028200     05  FILLER                   PIC X(10).
028300
028400 PROCEDURE DIVISION USING LINK-CSV.
028500******************************************************************
028600* Steuerungs-Section
028700******************************************************************
028800 A100-STEUERUNG SECTION.
028900 A100-00.
029000     IF  SHOW-VERSION
029100         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
029200         STOP RUN
029300     END-IF
029400
029500     PERFORM B000-VORLAUF
029600     IF PRG-ABBRUCH
029700        CONTINUE
029800     ELSE
029900        PERFORM B100-VERARBEITUNG
030000     END-IF
030100     PERFORM B090-ENDE
030200     EXIT PROGRAM
030300     .
030400 A100-99.
030500     EXIT.
030600
030700******************************************************************
030800* Vorlauf - Datei zuweisen und oeffnen
030900******************************************************************
031000 B000-VORLAUF SECTION.
031100 B000-00.
031200     PERFORM C000-INIT
031300     PERFORM F100-OPEN-ROUTEF
031400     .
031500 B000-99.
031600     EXIT.
031700
031800******************************************************************
031900* Ende - Datei schliessen, Rueckgabefelder fuellen
032000******************************************************************
032100 B090-ENDE SECTION.
032200 B090-00.
032300     IF NOT PRG-ABBRUCH
032400        CLOSE ROUTEF
032500     END-IF
032600
032700     IF PRG-ABBRUCH
032800        MOVE 9999 TO LK-CSV-RC
032900     ELSE
033000        MOVE ZERO TO LK-CSV-RC
033100     END-IF
033200     MOVE RX-COUNT TO LK-CSV-ROUTES-LOADED
033300     .
033400 B090-99.
033500     EXIT.
033600
033700******************************************************************
033800* Verarbeitung - Zeile fuer Zeile einlesen und einbauen
033900******************************************************************
034000 B100-VERARBEITUNG SECTION.
034100 B100-00.
034200     READ ROUTEF
034300        AT END SET FILE-EOF TO TRUE
034400     END-READ
034500
034600     PERFORM B105-VERARBEITE-ZEILE UNTIL FILE-EOF OR PRG-ABBRUCH
034700     .
034800 B100-99.
034900     EXIT.
035000
035100******************************************************************
035200* Hilfsroutine zu B100 - eine Zeile einbauen und die naechste
035300* nachlesen
035400******************************************************************
035500 B105-VERARBEITE-ZEILE SECTION.
035600 B105-00.
035700     IF HEADER-NOCH-OFFEN
035800*       erste Zeile ist die Ueberschriftszeile, wird verworfen
035900        SET HEADER-SCHON-GELESEN TO TRUE
036000     ELSE
036100        PERFORM C100-SPLIT-LINE
036200        PERFORM C200-PARSE-ROUTE
036300     END-IF
036400
036500     READ ROUTEF
036600        AT END SET FILE-EOF TO TRUE
036700     END-READ
036800     .
036900 B105-99.
037000     EXIT.
037100
037200******************************************************************
037300* Zeile in Felder zerlegen - Trenner Komma, Anfuehrungszeichen
037400* schuetzen eingebettete Kommas (Tagesmuster-Feld, siehe FBS027)
037500******************************************************************
037600 C100-SPLIT-LINE SECTION.
037700 C100-00.
037800     MOVE SPACES TO W-FIELD-TAB
037900     SET AUSSERHALB-QUOTE TO TRUE
038000     MOVE 1      TO C4-FLDNO
038100     MOVE 1      TO C4-STARTPOS
038200     MOVE ZERO   TO W-CUR-FIELD
038300     MOVE 1      TO C4-POS
038400
038500     PERFORM C105-SCAN-ONE-CHAR
038600             UNTIL C4-POS > 200 OR C4-FLDNO > 20
038700
038800     PERFORM C110-STORE-FIELD
038900     .
039000 C100-99.
039100     EXIT.
039200
039300******************************************************************
039400* Hilfsroutine zu C100 - ein Zeichen der Rohzeile auswerten
039500******************************************************************
039600 C105-SCAN-ONE-CHAR SECTION.
039700 C105-00.
039800     IF ROUTE-CSV-RECORD(C4-POS:1) = '"'
039900        IF AUSSERHALB-QUOTE
040000           SET INNERHALB-QUOTE TO TRUE
040100        ELSE
040200           SET AUSSERHALB-QUOTE TO TRUE
040300        END-IF
040400
040500     ELSE
040600        IF ROUTE-CSV-RECORD(C4-POS:1) = ","
040700           AND AUSSERHALB-QUOTE
040800           PERFORM C110-STORE-FIELD
040900        ELSE
041000           IF ROUTE-CSV-RECORD(C4-POS:1) NOT = SPACE
041100              OR C4-POS < C4-STARTPOS + 40
041200              MOVE ROUTE-CSV-RECORD(C4-POS:1)
041300                   TO W-CUR-FIELD(C4-POS - C4-STARTPOS + 1:1)
041400           END-IF
041500        END-IF
041600     END-IF
041700
041800     ADD 1 TO C4-POS
041900     .
042000 C105-99.
042100     EXIT.
042200
042300******************************************************************
042400* aktuelles Feld in die Feldtabelle einstellen
042500******************************************************************
042600 C110-STORE-FIELD SECTION.
042700 C110-00.
042800     IF C4-FLDNO <= 20
042900        MOVE W-CUR-FIELD TO W-FIELD(C4-FLDNO)
043000     END-IF
043100     ADD 1 TO C4-FLDNO
043200     MOVE C4-POS TO C4-STARTPOS
043300     ADD  1      TO C4-STARTPOS
043400     MOVE SPACES TO W-CUR-FIELD
043500     .
043600 C110-99.
043700     EXIT.
043800
043900******************************************************************
044000* Feldliste in eine Streckenzeile umsetzen und in die
044100* Streckentabelle einbauen (Feldreihenfolge siehe FBSROUTF-CSV)
044200*   1 Strecken-Nr, 2 Abf-Name, 3 Ank-Name, 4 Abf-Zeit, 5 Ank-Zeit,
044300*   6 Zugtyp, 7..n Tagesmuster (kann selbst Kommas enthalten und
044400*   sich daher ueber mehrere Feldtabellen-Eintraege erstrecken),
044500*   vorletztes Feld Preis 1.Kl, letztes Feld Preis 2.Kl
044600*   - Bahnhofscodes stehen NICHT in der CSV, sie werden aus den
044700*     Bahnhofsnamen abgeleitet (D500/D550, FBS139)
044800* FBS136 - Zeilen mit weniger als K-MIN-FELDER Feldern, einem
044900*          leeren Preisfeld nach Bereinigung oder einem unbe-
045000*          kannten Wochentagskuerzel werden nicht in die
045100*          Streckentabelle uebernommen, sondern verworfen und
045200*          protokolliert (ZEILE-FEHLERHAFT wird von D700 und
045300*          D425 gesetzt)
045400* FBS139 - Feldaufteilung an tatsaechliche CSV-Spalten angepasst,
045500*          Tagesmuster-Spaltenlauf variabler Breite wird ueber
045600*          D050 vor der Auswertung wieder zu einem Feld
045700*          zusammengefuegt
045800******************************************************************
045900 C200-PARSE-ROUTE SECTION.
046000 C200-00.
046100     SET ZEILE-OK TO TRUE
046200
046300     IF RX-COUNT >= RX-MAX
046400        DISPLAY "STRECKENTABELLE VOLL - ZEILE UEBERSPRUNGEN"
046500        EXIT SECTION
046600     END-IF
046700
046800     COMPUTE C4-ANZ = C4-FLDNO - 1
046900     IF C4-ANZ < K-MIN-FELDER
047000        DISPLAY "ZU WENIG FELDER (" C4-ANZ ") - ZEILE UEBERSPRUNGEN"
047100        EXIT SECTION
047200     END-IF
047300
047400     ADD 1 TO RX-COUNT
047500     MOVE W-FIELD(1)  TO RT-ROUTE-ID(RX-COUNT)
047600     MOVE W-FIELD(2)  TO RT-DEP-STATION-NAME(RX-COUNT)
047700     MOVE W-FIELD(3)  TO RT-ARR-STATION-NAME(RX-COUNT)
047800
047900     MOVE W-FIELD(4)  TO W-TIME-TEXT
048000     PERFORM D100-PARSE-TIME
048100     MOVE C4-HH TO C4-I1
048200     COMPUTE RT-DEP-TIME(RX-COUNT) = C4-I1 * 100 + C4-MI
048300
048400     MOVE W-FIELD(5)  TO W-TIME-TEXT
048500     PERFORM D100-PARSE-TIME
048600     MOVE C4-HH TO C4-I1
048700     COMPUTE RT-ARR-TIME(RX-COUNT) = C4-I1 * 100 + C4-MI
048800
048900     MOVE W-FIELD(6)  TO W-CUR-FIELD
049000     PERFORM D300-PARSE-TRAIN-TYPE
049100     MOVE W-CUR-FIELD TO RT-TRAIN-TYPE(RX-COUNT)
049200
049300     PERFORM D050-BILDE-TAGESMUSTERFELD
049400     PERFORM D400-PARSE-DAY-PATTERN
049500     MOVE W-DAYMASK   TO RT-DAY-PATTERN(RX-COUNT)
049600
049700     COMPUTE C4-I2 = C4-ANZ - 1
049800     MOVE W-FIELD(C4-I2)  TO W-PRICE-TEXT
049900     PERFORM D200-PARSE-PRICE
050000     MOVE C18-VAL     TO RT-PRICE-FIRST-CLASS(RX-COUNT)
050100
050200     MOVE W-FIELD(C4-ANZ) TO W-PRICE-TEXT
050300     PERFORM D200-PARSE-PRICE
050400     MOVE C18-VAL     TO RT-PRICE-SECOND-CLASS(RX-COUNT)
050500
050600     MOVE K-CURRENCY  TO RT-CURRENCY(RX-COUNT)
050700
050800     IF ZEILE-FEHLERHAFT
050900        DISPLAY "ZEILE FEHLERHAFT - STRECKE " RT-ROUTE-ID(RX-COUNT)
051000                " UEBERSPRUNGEN"
051100        SUBTRACT 1 FROM RX-COUNT
051200     ELSE
051300        PERFORM D500-DERIVE-STATION-CODE
051400     END-IF
051500     .
051600 C200-99.
051700     EXIT.
051800
051900******************************************************************
052000* Hilfsroutine zu C200 (FBS139) - der Tagesmuster-Spaltenlauf hat
052100* variable Breite (Feld 7 bis vorletztes-minus-eins), da die
052200* Tageswortliste selbst eingebettete Kommas enthalten kann; die
052300* Einzelfelder werden hier wieder mit Komma zu einem Textfeld
052400* zusammengefuegt, wie es D400-PARSE-DAY-PATTERN erwartet
052500******************************************************************
052600 D050-BILDE-TAGESMUSTERFELD SECTION.
052700 D050-00.
052800     MOVE SPACES TO W-DAYPAT-TEXT
052900     MOVE 1      TO C4-JOINPOS
053000     COMPUTE C4-I3 = C4-ANZ - 2
053100     MOVE 7      TO C4-I1
053200
053300     PERFORM D055-EIN-TAGESFELD-ANHAENGEN
053400             UNTIL C4-I1 > C4-I3
053500     .
053600 D050-99.
053700     EXIT.
053800
053900******************************************************************
054000* Hilfsroutine zu D050 - ein Feld des Tagesmusterlaufs anhaengen,
054100* durch Komma getrennt, wenn nicht das erste
054200******************************************************************
054300 D055-EIN-TAGESFELD-ANHAENGEN SECTION.
054400 D055-00.
054500     IF C4-JOINPOS > 1
054600        MOVE "," TO W-DAYPAT-TEXT(C4-JOINPOS:1)
054700        ADD 1 TO C4-JOINPOS
054800     END-IF
054900
055000     PERFORM D057-ERMITTLE-FELDLAENGE
055100
055200     IF C4-LEN > 0 AND C4-JOINPOS + C4-LEN - 1 <= 40
055300        MOVE W-FIELD(C4-I1)(1:C4-LEN)
055400             TO W-DAYPAT-TEXT(C4-JOINPOS:C4-LEN)
055500        ADD C4-LEN TO C4-JOINPOS
055600     END-IF
055700
055800     ADD 1 TO C4-I1
055900     .
056000 D055-99.
056100     EXIT.
056200
056300******************************************************************
056400* Hilfsroutine zu D055 - Nutzlaenge von W-FIELD(C4-I1) ermitteln
056500* (Feld ist rechts leerzeichengefuellt, PIC X(40))
056600******************************************************************
056700 D057-ERMITTLE-FELDLAENGE SECTION.
056800 D057-00.
056900     MOVE 40 TO C4-LEN
057000     SET FELDENDE-NOCH-NICHT TO TRUE
057100     PERFORM D058-EIN-STELLE-PRUEFEN
057200             UNTIL FELDENDE-GEFUNDEN OR C4-LEN = 0
057300     .
057400 D057-99.
057500     EXIT.
057600
057700******************************************************************
057800* Hilfsroutine zu D057 - eine Stelle vom Feldende her pruefen
057900******************************************************************
058000 D058-EIN-STELLE-PRUEFEN SECTION.
058100 D058-00.
058200     IF W-FIELD(C4-I1)(C4-LEN:1) NOT = SPACE
058300        SET FELDENDE-GEFUNDEN TO TRUE
058400     ELSE
058500        SUBTRACT 1 FROM C4-LEN
058600     END-IF
058700     .
058800 D058-99.
058900     EXIT.
059000
059100******************************************************************
059200* Zeitfeld "HH:MM" oder "HH:MM(+Nd)" auswerten - der Tageszusatz
059300* (Ankunft am naechsten Kalendertag) wird verworfen, siehe FBS024
059400******************************************************************
059500 D100-PARSE-TIME SECTION.
059600 D100-00.
059700     MOVE ZERO TO C4-HH, C4-MI
059800     IF W-TIME-TEXT(3:1) = ":"
059900        MOVE W-TIME-TEXT(1:2)   TO D-NUM2
060000        MOVE D-NUM2             TO C4-HH
060100        MOVE W-TIME-TEXT(4:2)   TO D-NUM2
060200        MOVE D-NUM2             TO C4-MI
060300     END-IF
060400     .
060500 D100-99.
060600     EXIT.
060700
060800******************************************************************
060900* Preisfeld auswerten - Waehrungszeichen und Leerzeichen entfernt,
061000* Komma wird als Dezimaltrenner in Punkt umgesetzt (FBS029)
061100******************************************************************
061200 D200-PARSE-PRICE SECTION.
061300 D200-00.
061400     MOVE SPACES TO W-PRICE-DIGITS
061500     MOVE ZERO   TO C4-I2
061600     MOVE 1      TO C4-I1
061700
061800     INSPECT W-PRICE-TEXT CONVERTING "," TO "."
061900
062000     PERFORM D205-UEBERNEHME-ZIFFER UNTIL C4-I1 > 12
062100
062200     PERFORM D700-ROUND-MONEY
062300     .
062400 D200-99.
062500     EXIT.
062600
062700******************************************************************
062800* Hilfsroutine zu D200 - eine Stelle des Preisfeldes pruefen und,
062900* falls Ziffer oder Dezimalpunkt, nach W-PRICE-DIGITS uebernehmen
063000******************************************************************
063100 D205-UEBERNEHME-ZIFFER SECTION.
063200 D205-00.
063300     IF W-PRICE-TEXT(C4-I1:1) IS NUMERIC
063400     OR W-PRICE-TEXT(C4-I1:1) = "."
063500        ADD 1 TO C4-I2
063600        MOVE W-PRICE-TEXT(C4-I1:1) TO W-PRICE-DIGITS(C4-I2:1)
063700     END-IF
063800     ADD 1 TO C4-I1
063900     .
064000 D205-99.
064100     EXIT.
064200
064300******************************************************************
064400* Ziffernfolge (mit hoechstens einem Punkt) auf 2 Dezimalstellen
064500* runden - kaufmaennisch (round-half-up), Ergebnis in C18-VAL
064600* mit 2 impliziten Nachkommastellen (FBS029 - ohne NUMVAL, da diese
064700* Funktion auf der Zielmaschine dieses Baujahrs nicht verfuegbar ist)
064800* FBS136 - ein nach der Bereinigung leeres W-PRICE-DIGITS (Preis-
064900*          feld ohne Ziffern) ist ein Zeilenfehler, keine
065000*          stillschweigende Null
065100******************************************************************
065200 D700-ROUND-MONEY SECTION.
065300 D700-00.
065400     MOVE ZERO TO C18-VAL
065500
065600     IF W-PRICE-DIGITS = SPACES
065700        DISPLAY "PREISFELD LEER NACH BEREINIGUNG - ZEILE FEHLERHAFT"
065800        SET ZEILE-FEHLERHAFT TO TRUE
065900        EXIT SECTION
066000     END-IF
066100
066200     MOVE ZERO TO C4-DOTPOS
066300     MOVE 1    TO C4-I1
066400
066500     PERFORM D705-SUCHE-DEZIMALPUNKT
066600             UNTIL C4-I1 > 12 OR C4-DOTPOS > ZERO
066700
066800     IF C4-DOTPOS > ZERO
066900        MOVE W-PRICE-DIGITS(1:C4-DOTPOS - 1)     TO W-PRICE-GANZZAHL
067000        MOVE W-PRICE-DIGITS(C4-DOTPOS + 1:2)     TO W-PRICE-NACHKOMMA
067100
067200*       auf die dritte Nachkommastelle (falls vorhanden) hin runden
067300        MOVE SPACE TO W-PRICE-RUNDZIF
067400        COMPUTE W-PRICE-RUNDPOS = C4-DOTPOS + 3
067500        IF W-PRICE-RUNDPOS <= 12
067600           MOVE W-PRICE-DIGITS(W-PRICE-RUNDPOS:1) TO W-PRICE-RUNDZIF
067700        END-IF
067800
067900        IF W-PRICE-RUNDZIF IS NUMERIC
068000        AND W-PRICE-RUNDZIF-N >= 5
068100           ADD 1 TO W-PRICE-NACHKOMMA
068200           IF W-PRICE-NACHKOMMA > 99
068300              MOVE ZERO TO W-PRICE-NACHKOMMA
068400              ADD 1 TO W-PRICE-GANZZAHL
068500           END-IF
068600        END-IF
068700     ELSE
068800        MOVE W-PRICE-DIGITS                      TO W-PRICE-GANZZAHL
068900        MOVE ZERO                                TO W-PRICE-NACHKOMMA
069000     END-IF
069100
069200     COMPUTE C18-VAL = W-PRICE-GANZZAHL * 100 + W-PRICE-NACHKOMMA
069300     .
069400 D700-99.
069500     EXIT.
069600
069700******************************************************************
069800* Hilfsroutine zu D700 - Position des Dezimalpunkts in
069900* W-PRICE-DIGITS suchen (0, wenn keiner vorhanden ist)
070000******************************************************************
070100 D705-SUCHE-DEZIMALPUNKT SECTION.
070200 D705-00.
070300     IF W-PRICE-DIGITS(C4-I1:1) = "."
070400        MOVE C4-I1 TO C4-DOTPOS
070500     ELSE
070600        ADD 1 TO C4-I1
070700     END-IF
070800     .
070900 D705-99.
071000     EXIT.
071100
071200******************************************************************
071300* Zugtyp normieren - erkannte Werte HIGH-SPEED, REGIONAL, EXPRESS,
071400* NIGHT; NIGHTJET/NJ werden auf NIGHT abgebildet (FBS026);
071500* unbekannter Wert wird als HIGH-SPEED behandelt und gemeldet
071600******************************************************************
071700 D300-PARSE-TRAIN-TYPE SECTION.
071800 D300-00.
071900     INSPECT W-CUR-FIELD
072000        CONVERTING "abcdefghijklmnopqrstuvwxyz"
072100                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
072200
072300     EVALUATE TRUE
072400        WHEN W-CUR-FIELD(1:10) = "HIGH-SPEED"
072500             MOVE "HIGH-SPEED  " TO W-CUR-FIELD
072600        WHEN W-CUR-FIELD(1:8)  = "REGIONAL"
072700             MOVE "REGIONAL    " TO W-CUR-FIELD
072800        WHEN W-CUR-FIELD(1:7)  = "EXPRESS"
072900             MOVE "EXPRESS     " TO W-CUR-FIELD
073000        WHEN W-CUR-FIELD(1:5)  = "NIGHT"
073100             MOVE "NIGHT       " TO W-CUR-FIELD
073200        WHEN W-CUR-FIELD(1:8)  = "NIGHTJET"
073300             MOVE "NIGHT       " TO W-CUR-FIELD
073400        WHEN W-CUR-FIELD(1:2)  = "NJ"
073500             MOVE "NIGHT       " TO W-CUR-FIELD
073600        WHEN OTHER
073700             DISPLAY "UNBEKANNTER ZUGTYP >" W-CUR-FIELD
073800                     "< - ALS HIGH-SPEED UEBERNOMMEN"
073900             MOVE "HIGH-SPEED  " TO W-CUR-FIELD
074000     END-EVALUATE
074100     .
074200 D300-99.
074300     EXIT.
074400
074500******************************************************************
074600* Tagesmuster auswerten (FBS027) - erlaubte Schreibweisen:
074700*   DAILY / TAEGLICH             -> alle 7 Tage
074800*   WEEKDAYS                     -> MO-FR
074900*   WEEKENDS                     -> SA,SU
075000*   7-stellige 0/1-Maske         -> unveraendert uebernehmen
075100*   Bereich  z.B. MON-FRI        -> alle Tage dazwischen
075200*   Liste    z.B. MON,WED,FRI    -> nur die genannten Tage
075300******************************************************************
075400 D400-PARSE-DAY-PATTERN SECTION.
075500 D400-00.
075600     MOVE ZERO TO W-DAYMASK
075700     INSPECT W-DAYPAT-TEXT
075800        CONVERTING "abcdefghijklmnopqrstuvwxyz"
075900                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
076000
076100     EVALUATE TRUE
076200        WHEN W-DAYPAT-TEXT(1:5) = "DAILY"
076300        OR   W-DAYPAT-TEXT(1:8) = "TAEGLICH"
076400             MOVE 1111111 TO W-DAYMASK
076500
076600        WHEN W-DAYPAT-TEXT(1:8) = "WEEKDAYS"
076700             MOVE 1111100 TO W-DAYMASK
076800
076900        WHEN W-DAYPAT-TEXT(1:8) = "WEEKENDS"
077000             MOVE 0000011 TO W-DAYMASK
077100
077200        WHEN W-DAYPAT-TEXT(1:1) IS NUMERIC
077300         AND W-DAYPAT-TEXT(7:1) IS NUMERIC
077400         AND W-DAYPAT-TEXT(8:1) = SPACE
077500             MOVE W-DAYPAT-TEXT(1:7) TO W-DAYMASK
077600
077700        WHEN W-DAYPAT-TEXT(4:1) = "-"
077800             PERFORM D410-DAY-RANGE
077900
078000        WHEN OTHER
078100             PERFORM D420-DAY-LIST
078200     END-EVALUATE
078300     .
078400 D400-99.
078500     EXIT.
078600
078700******************************************************************
078800* Tagesbereich MON-FRI etc auswerten
078900******************************************************************
079000 D410-DAY-RANGE SECTION.
079100 D410-00.
079200     MOVE W-DAYPAT-TEXT(1:3) TO W-RANGE-FROM
079300     MOVE W-DAYPAT-TEXT(5:3) TO W-RANGE-TO
079400     SET W-NICHT-IN-BEREICH TO TRUE
079500     MOVE 1 TO W-DAYIDX
079600
079700     PERFORM D415-PRUEFE-EINEN-TAG UNTIL W-DAYIDX > 7
079800     .
079900 D410-99.
080000     EXIT.
080100
080200******************************************************************
080300* Hilfsroutine zu D410 - ein Wochentag des Bereichs pruefen
080400******************************************************************
080500 D415-PRUEFE-EINEN-TAG SECTION.
080600 D415-00.
080700     MOVE K-DAYCODES(((W-DAYIDX - 1) * 3) + 1:3) TO W-DAYNAME
080800
080900     IF W-DAYNAME = W-RANGE-FROM
081000        SET W-IN-BEREICH TO TRUE
081100     END-IF
081200
081300     IF W-IN-BEREICH
081400        MOVE 1 TO W-DAYMASK(W-DAYIDX:1)
081500     END-IF
081600
081700     IF W-DAYNAME = W-RANGE-TO
081800        SET W-NICHT-IN-BEREICH TO TRUE
081900     END-IF
082000
082100     ADD 1 TO W-DAYIDX
082200     .
082300 D415-99.
082400     EXIT.
082500
082600******************************************************************
082700* Tagesliste MON,WED,FRI etc auswerten (nach C100-SPLIT-LINE
082800* stehen die eingebetteten Kommas noch im Rohfeld, hier werden
082900* sie erneut ausgewertet, da das Feld schon quote-frei vorliegt)
083000******************************************************************
083100 D420-DAY-LIST SECTION.
083200 D420-00.
083300     MOVE 1 TO C4-STARTPOS
083400     MOVE 1 TO C4-POS
083500
083600     PERFORM D425-EIN-LISTENZEICHEN UNTIL C4-POS > 40
083700     .
083800 D420-99.
083900     EXIT.
084000
084100******************************************************************
084200* Hilfsroutine zu D420 - ein Zeichen der Tagesliste pruefen, bei
084300* Komma oder Feldende den zuletzt gesammelten Tagesnamen einbauen
084400* FBS136 - ein Tagesname, der zu keinem Eintrag der Tagescode-
084500*          Tabelle passt, ist ein Zeilenfehler
084600******************************************************************
084700 D425-EIN-LISTENZEICHEN SECTION.
084800 D425-00.
084900     IF W-DAYPAT-TEXT(C4-POS:1) = "," OR C4-POS = 40
085000        MOVE W-DAYPAT-TEXT(C4-STARTPOS:3) TO W-DAYNAME
085100        MOVE 1 TO W-DAYIDX
085200        SET TAG-NICHT-GEFUNDEN TO TRUE
085300        PERFORM D427-PRUEFE-TAGESNAME UNTIL W-DAYIDX > 7
085400        IF TAG-NICHT-GEFUNDEN
085500           DISPLAY "UNBEKANNTER WOCHENTAG >" W-DAYNAME
085600                   "< - ZEILE FEHLERHAFT"
085700           SET ZEILE-FEHLERHAFT TO TRUE
085800        END-IF
085900        COMPUTE C4-STARTPOS = C4-POS + 1
086000     END-IF
086100
086200     ADD 1 TO C4-POS
086300     .
086400 D425-99.
086500     EXIT.
086600
086700******************************************************************
086800* Hilfsroutine zu D425 - Tagesname mit einem Eintrag der
086900* Tagescode-Tabelle vergleichen
087000******************************************************************
087100 D427-PRUEFE-TAGESNAME SECTION.
087200 D427-00.
087300     IF K-DAYCODES(((W-DAYIDX - 1) * 3) + 1:3) = W-DAYNAME
087400        MOVE 1 TO W-DAYMASK(W-DAYIDX:1)
087500        SET TAG-GEFUNDEN TO TRUE
087600     END-IF
087700     ADD 1 TO W-DAYIDX
087800     .
087900 D427-99.
088000     EXIT.
088100
088200******************************************************************
088300* Bahnhofscode aus dem Bahnhofsnamen ableiten (FBS139, es gibt in
088400* der CSV keine eigene Bahnhofscode-Spalte mehr) und den Bahnhof
088500* in FBS-STATION-TABLE eintragen, wenn noch nicht vorhanden
088600* (Duplikatpruefung ueber den Bahnhofscode, FBS025)
088700******************************************************************
088800 D500-DERIVE-STATION-CODE SECTION.
088900 D500-00.
089000     MOVE RT-DEP-STATION-NAME(RX-COUNT) TO W-STA-NAME
089100     PERFORM D550-BILDE-BAHNHOFSCODE
089200     MOVE W-STA-CODE TO RT-DEP-STATION-CODE(RX-COUNT)
089300     PERFORM D510-ADD-ONE-STATION
089400
089500     MOVE RT-ARR-STATION-NAME(RX-COUNT) TO W-STA-NAME
089600     PERFORM D550-BILDE-BAHNHOFSCODE
089700     MOVE W-STA-CODE TO RT-ARR-STATION-CODE(RX-COUNT)
089800     PERFORM D510-ADD-ONE-STATION
089900     .
090000 D500-99.
090100     EXIT.
090200
090300******************************************************************
090400* Hilfsroutine zu D500 - ein Bahnhof (in W-STA-CODE/W-STA-NAME),
090500* Duplikatpruefung linear (Tabelle ist mit max. 200 Eintraegen
090600* klein genug fuer diesen Lauf)
090700******************************************************************
090800 D510-ADD-ONE-STATION SECTION.
090900 D510-00.
091000     SET STATION-NEU TO TRUE
091100     MOVE 1 TO SX-IDX
091200
091300     PERFORM D515-VERGLEICHE-BAHNHOF
091400             UNTIL SX-IDX > SX-COUNT OR STATION-VORHANDEN
091500
091600     IF STATION-NEU AND SX-COUNT < SX-MAX
091700        ADD 1 TO SX-COUNT
091800        MOVE W-STA-CODE TO ST-STATION-CODE(SX-COUNT)
091900        MOVE W-STA-NAME TO ST-STATION-NAME(SX-COUNT)
092000     END-IF
092100     .
092200 D510-99.
092300     EXIT.
092400
092500******************************************************************
092600* Hilfsroutine zu D510 - einen Tabelleneintrag mit dem gesuchten
092700* Bahnhofscode vergleichen
092800******************************************************************
092900 D515-VERGLEICHE-BAHNHOF SECTION.
093000 D515-00.
093100     IF ST-STATION-CODE(SX-IDX) = W-STA-CODE
093200        SET STATION-VORHANDEN TO TRUE
093300     ELSE
093400        ADD 1 TO SX-IDX
093500     END-IF
093600     .
093700 D515-99.
093800     EXIT.
093900
094000******************************************************************
094100* Hilfsroutine zu D500 (FBS139) - Bahnhofscode aus W-STA-NAME
094200* bilden: Grossbuchstaben, alle Nicht-Buchstaben entfernt, erste
094300* 3 Buchstaben; reichen die Buchstaben nicht, wird mit "X"
094400* aufgefuellt (bei keinem Buchstaben ergibt sich so "XXX")
094500******************************************************************
094600 D550-BILDE-BAHNHOFSCODE SECTION.
094700 D550-00.
094800     MOVE W-STA-NAME TO W-CODE-QUELLE
094900     INSPECT W-CODE-QUELLE
095000        CONVERTING "abcdefghijklmnopqrstuvwxyz"
095100                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
095200
095300     MOVE SPACES TO W-STA-CODE
095400     MOVE 1      TO C4-POS
095500     MOVE 1      TO C4-I1
095600
095700     PERFORM D555-EIN-NAMENSZEICHEN
095800             UNTIL C4-POS > 30 OR C4-I1 > 3
095900
096000     PERFORM D558-FUELLE-MIT-X UNTIL C4-I1 > 3
096100     .
096200 D550-99.
096300     EXIT.
096400
096500******************************************************************
096600* Hilfsroutine zu D550 - ein Zeichen der Bahnhofsnamensquelle
096700* pruefen, nur A-Z wird in den Bahnhofscode uebernommen
096800******************************************************************
096900 D555-EIN-NAMENSZEICHEN SECTION.
097000 D555-00.
097100     IF W-CODE-QUELLE(C4-POS:1) >= "A"
097200     AND W-CODE-QUELLE(C4-POS:1) <= "Z"
097300        MOVE W-CODE-QUELLE(C4-POS:1) TO W-STA-CODE(C4-I1:1)
097400        ADD 1 TO C4-I1
097500     END-IF
097600     ADD 1 TO C4-POS
097700     .
097800 D555-99.
097900     EXIT.
098000
098100******************************************************************
098200* Hilfsroutine zu D550 - restliche Stellen des Bahnhofscodes mit
098300* "X" auffuellen, wenn der Name zu wenige Buchstaben liefert
098400******************************************************************
098500 D558-FUELLE-MIT-X SECTION.
098600 D558-00.
098700     MOVE "X" TO W-STA-CODE(C4-I1:1)
098800     ADD 1 TO C4-I1
098900     .
099000 D558-99.
099100     EXIT.
099200
099300******************************************************************
099400* Oeffnen Streckendatei (Lesen)
099500******************************************************************
099600 F100-OPEN-ROUTEF SECTION.
099700 F100-00.
099800     MOVE  P-ROUTE-FILE     TO ASS-FNAME
099900     MOVE  ZERO             TO ASS-FSTATUS
100000
100100     ENTER "COBOLASSIGN" USING  ROUTEF
100200                                ASS-FNAME
100300                         GIVING ASS-FSTATUS
100400
100500     IF  ASS-FSTATUS NOT = ZERO
100600         DISPLAY "FEHLER BEI COBOLASSIGN: "
100700                 ASS-FNAME " " ASS-FSTATUS
100800         SET PRG-ABBRUCH TO TRUE
100900     ELSE
101000         OPEN INPUT ROUTEF
101100         IF NOT FILE-OK
101200            DISPLAY "FEHLER BEIM OEFFNEN DER STRECKENDATEI: "
101300                    FILE-STATUS
101400            SET PRG-ABBRUCH TO TRUE
101500         END-IF
101600     END-IF
101700     .
101800 F100-99.
101900     EXIT.
102000
102100******************************************************************
102200* Initialisierung von Feldern und Strukturen
102300******************************************************************
102400 C000-INIT SECTION.
102500 C000-00.
102600     INITIALIZE SCHALTER
102700     MOVE ZERO TO RX-COUNT
102800     MOVE ZERO TO SX-COUNT
102900     PERFORM U200-TIMESTAMP
103000     .
103100 C000-99.
103200     EXIT.
103300
103400******************************************************************
103500* TIMESTAMP erstellen
103600******************************************************************
103700 U200-TIMESTAMP SECTION.
103800 U200-00.
103900     ENTER TAL "TIME" USING TAL-TIME
104000     MOVE CORR TAL-TIME TO TAL-TIME-D
104100     .
104200 U200-99.
104300     EXIT.
104400
104500******************************************************************
104600* ENDE Source-Programm
104700******************************************************************
