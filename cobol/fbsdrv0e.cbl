000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =FBSLIB
000700
000800* Fahrplan-Buchungssystem - Module
000900?SEARCH  =FBSCSV1
001000?SEARCH  =FBSSUC1
001100?SEARCH  =FBSBUC1
001200
001300?NOLMAP, SYMBOLS, INSPECT
001400?SAVE ALL
001500?SAVEABEND
001600?LINES 66
001700?CHECK 3
001800
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.       FBSDRV0O.
002100 AUTHOR.           H. WEISSKOPF.
002200 INSTALLATION.     REISEZENTRALE - BATCHBETRIEB.
002300 DATE-WRITTEN.     1987-06-17.
002400 DATE-COMPILED.
002500 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
002600
002700*****************************************************************
002800* Letzte Aenderung :: 2007-08-30
002900* Letzte Version   :: F.02.00
003000* Kurzbeschreibung :: Tagessteuerung Fahrplan-Buchungslauf (FBS)
003100* Auftrag          :: FBS-008 FBS-091 FBS-133
003200*----------------------------------------------------------------*
003300* Vers.   | Datum      | von | Kommentar                    FBS010
003400*---------|------------|-----|-------------------------------FBS011
003500* A.00.00 | 1987-06-17 | hw  | Neuerstellung                 FBS012
003600* A.01.00 | 1989-11-02 | hw  | Waehrungspruefung ergaenzt    FBS013
003700* B.00.00 | 1993-06-30 | pk  | Zugtyp-Kurzcode eingebaut     FBS014
003800* C.00.00 | 1996-10-02 | pk  | Aufruf FBSBUC1M umgestellt    FBS015
003900*           auf Mehrfachreisende je Buchung
004000* D.00.00 | 1999-01-08 | mr  | Jahrhundert-Umstellung (Y2K), FBS016
004100*           Laufdatum wird jetzt 4-stellig (CCYYMMDD)
004200*           gefuehrt und geprueft - keine 2-stelligen
004300*           Jahresfelder verbleiben im Programm
004400* E.00.00 | 2001-03-05 | mr  | Verbindungsreport auf 3       FBS017
004500*           Umsteigeabschnitte erweitert
004600* F.00.00 | 2004-09-21 | pk  | Preisfelder Katalog auf 5+2   FBS018
004700*           Nachkommastellen erweitert
004800* F.01.00 | 2007-08-30 | ub  | Kundentabelle 500 Eintraege,  FBS019
004900*           Buchungslauf-Endsummen ergaenzt
005000* F.02.00 | 2007-08-30 | ub  | Fehlertexte vereinheitlicht   FBS020
005100*----------------------------------------------------------------*
005200*
005300* Programmbeschreibung
005400* --------------------
005500* Steuerprogramm des taeglichen Fahrplan-Buchungslaufs. Ruft
005600* nacheinander die drei Fachmodule des FBS-Systems auf:
005700*   1. FBSCSV1M   - Einlesen Streckenkatalog (Fahrplan-CSV)
005800*   2. FBSSUC1M   - Verbindungssuche und Verbindungsaufbau
005900*   3. FBSBUC1M   - Buchung der Reisenden, Reisehistorie
006000* Beendet den Lauf sofort, wenn ein Modul PRG-ABBRUCH meldet.
006100*
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION
006900     CLASS ALPHNUM IS "0123456789"
007000                      "abcdefghijklmnopqrstuvwxyz"
007100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007200                      " .,;-_!$%&/=*+"
007300     C01 IS TOP-OF-FORM.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 WORKING-STORAGE SECTION.
008200*--------------------------------------------------------------------*
008300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008400*--------------------------------------------------------------------*
008500 01          COMP-FELDER.
008600     05      C4-ANZ              PIC S9(04) COMP.
008700     05      C4-I1               PIC S9(04) COMP.
008800     05      C4-LEN              PIC S9(04) COMP.
008900
009000     05      C4-X.
009100      10                         PIC X value low-value.
009200      10     C4-X2               PIC X.
009300     05      C4-NUM redefines C4-X
009400                                 PIC S9(04) COMP.
009500
009600     05      C9-ANZ              PIC S9(09) COMP.
009700
009800     05      C18-VAL             PIC S9(18) COMP.
009900     05      FILLER              PIC X(02).
010000
010100*--------------------------------------------------------------------*
010200* Display-Felder: Praefix D
010300*--------------------------------------------------------------------*
010400 01          DISPLAY-FELDER.
010500     05      D-NUM4              PIC -9(04).
010600     05      D-NUM6              PIC  9(06).
010700     05      D-NUM9              PIC  9(09).
010800     05      D-BETRAG            PIC ZZZZZ,ZZ9.99.
010900     05      FILLER              PIC X(02).
011000
011100*--------------------------------------------------------------------*
011200* Felder mit konstantem Inhalt: Praefix K
011300*--------------------------------------------------------------------*
011400 01          KONSTANTE-FELDER.
011500     05      K-MODUL             PIC X(08)          VALUE "FBSDRV0O".
011600     05      FILLER              PIC X(02).
011700
011800*----------------------------------------------------------------*
011900* Conditional-Felder
012000*----------------------------------------------------------------*
012100 01          SCHALTER.
012200     05      PRG-STATUS          PIC 9       VALUE ZERO.
012300          88 PRG-OK                          VALUE ZERO.
012400          88 PRG-NOK                         VALUE 1 THRU 9.
012500          88 PRG-ENDE                        VALUE 1.
012600          88 PRG-ABBRUCH                     VALUE 2.
012700     05      FILLER              PIC X(02).
012800
012900*--------------------------------------------------------------------*
013000* weitere Arbeitsfelder
013100*--------------------------------------------------------------------*
013200 01          WORK-FELDER.
013300     05      W-DUMMY             PIC X(02).
013400     05      FILLER              PIC X(02).
013500 01          ZEILE               PIC X(80) VALUE SPACES.
013600 01          ZEILE-R REDEFINES ZEILE.
013700     05      ZEILE-TEXT          PIC X(40).
013800     05      ZEILE-REST          PIC X(36).
013900     05      FILLER              PIC X(04).
014000
014100*--------------------------------------------------------------------*
014200* Datums-/Uhrzeitfelder (fuer TAL-Routine), liefert das Laufdatum
014300*--------------------------------------------------------------------*
014400 01          TAL-TIME.
014500     05      TAL-JHJJMMTT.
014600      10     TAL-JHJJ            PIC S9(04) COMP.
014700      10     TAL-MM              PIC S9(04) COMP.
014800      10     TAL-TT              PIC S9(04) COMP.
014900     05      TAL-HHMI.
015000      10     TAL-HH              PIC S9(04) COMP.
015100      10     TAL-MI              PIC S9(04) COMP.
015200     05      TAL-SS              PIC S9(04) COMP.
015300     05      TAL-HS              PIC S9(04) COMP.
015400     05      TAL-MS              PIC S9(04) COMP.
015500     05      FILLER              PIC X(02).
015600
015700 01          TAL-TIME-D.
015800     05      TAL-JHJJMMTT.
015900        10   TAL-JHJJ            PIC  9(04).
016000        10   TAL-MM              PIC  9(02).
016100        10   TAL-TT              PIC  9(02).
016200     05      TAL-HHMI.
016300        10   TAL-HH              PIC  9(02).
016400        10   TAL-MI              PIC  9(02).
016500     05      TAL-SS              PIC  9(02).
016600     05      TAL-HS              PIC  9(02).
016700     05      TAL-MS              PIC  9(02).
016800     05      FILLER              PIC X(02).
016900 01          TAL-TIME-N REDEFINES TAL-TIME-D.
017000     05      TAL-TIME-N16        PIC  9(16).
017100     05      TAL-TIME-REST       PIC  9(02).
017200
017300*--------------------------------------------------------------------*
017400* Uebergabebereiche fuer die drei Fachmodule
017500*--------------------------------------------------------------------*
017600 01     LINK-CSV.
017700     05  LK-CSV-RC                PIC S9(04) COMP.
017800     05  LK-CSV-ROUTES-LOADED     PIC 9(04)  COMP.
017900     05  FILLER                   PIC X(10).
018000
018100 01     LINK-SUC.
018200     05  LK-SUC-RC                PIC S9(04) COMP.
018300     05  LK-SUC-CONN-COUNT        PIC 9(04)  COMP.
018400     05  FILLER                   PIC X(10).
018500
018600 01     LINK-BUC.
018700     05  LK-BUC-RC                PIC S9(04) COMP.
018800     05  LK-BUC-RUN-DATE          PIC 9(08).
018900     05  LK-BUC-TRIPS-BOOKED      PIC 9(09)  COMP.
019000     05  LK-BUC-RESV-COUNT        PIC 9(09)  COMP.
019100     05  LK-BUC-REVENUE-FIRST     PIC 9(09)V9(02).
019200     05  LK-BUC-REVENUE-SECOND    PIC 9(09)V9(02).
019300     05  FILLER                   PIC X(10).
019400
019500 COPY FBSEXTC OF "=FBSLIB".
019600
019700 PROCEDURE DIVISION.
019800******************************************************************
019900* Steuerungs-Section
020000******************************************************************
020100 A100-STEUERUNG SECTION.
020200 A100-00.
020300**  ---> wenn SWITCH-15 gesetzt ist
020400**  ---> nur Uebersetzungszeitpunkt zeigen und dann beenden
020500     IF  SHOW-VERSION
020600         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
020700         STOP RUN
020800     END-IF
020900
021000**  ---> Vorlauf: Laufdatum ermitteln, Zaehler initialisieren
021100     PERFORM B000-VORLAUF
021200
021300     IF  PRG-ABBRUCH
021400         CONTINUE
021500     ELSE
021600         PERFORM B100-VERARBEITUNG
021700     END-IF
021800
021900**  ---> Nachlauf: Endsummen ausgeben
022000     PERFORM B090-ENDE
022100     STOP RUN
022200     .
022300 A100-99.
022400     EXIT.
022500
022600******************************************************************
022700* Vorlauf
022800******************************************************************
022900 B000-VORLAUF SECTION.
023000 B000-00.
023100     PERFORM C000-INIT
023200     DISPLAY "FBSDRV0O - FAHRPLAN-BUCHUNGSLAUF GESTARTET"
023300     MOVE ZEILE TO ZEILE
023400     .
023500 B000-99.
023600     EXIT.
023700
023800******************************************************************
023900* Verarbeitung - ruft die drei Fachmodule nacheinander auf
024000******************************************************************
024100 B100-VERARBEITUNG SECTION.
024200 B100-00.
024300**  ---> Schritt 1: Streckenkatalog einlesen
024400     MOVE ZERO TO LK-CSV-RC
024500     CALL "FBSCSV1M" USING LINK-CSV
024600     EVALUATE LK-CSV-RC
024700        WHEN ZERO   MOVE LK-CSV-ROUTES-LOADED TO D-NUM4
024800                     DISPLAY "STRECKENKATALOG GELADEN, SAETZE: "
024900                             D-NUM4
025000        WHEN OTHER  MOVE LK-CSV-RC TO D-NUM4
025100                     DISPLAY "FBSCSV1M MELDET RC: " D-NUM4
025200                     SET PRG-ABBRUCH TO TRUE
025300     END-EVALUATE
025400
025500     IF PRG-ABBRUCH
025600        EXIT SECTION
025700     END-IF
025800
025900**  ---> Schritt 2: Verbindungssuche
026000     MOVE ZERO TO LK-SUC-RC
026100     CALL "FBSSUC1M" USING LINK-SUC
026200     EVALUATE LK-SUC-RC
026300        WHEN ZERO   MOVE LK-SUC-CONN-COUNT TO D-NUM4
026400                     DISPLAY "VERBINDUNGEN GEBAUT: " D-NUM4
026500        WHEN OTHER  MOVE LK-SUC-RC TO D-NUM4
026600                     DISPLAY "FBSSUC1M MELDET RC: " D-NUM4
026700                     SET PRG-ABBRUCH TO TRUE
026800     END-EVALUATE
026900
027000     IF PRG-ABBRUCH
027100        EXIT SECTION
027200     END-IF
027300
027400**  ---> Schritt 3: Buchung und Reisehistorie
027500     MOVE ZERO             TO LK-BUC-RC
027600     MOVE FBS-RUN-DATE      TO LK-BUC-RUN-DATE
027700     CALL "FBSBUC1M" USING LINK-BUC
027800     EVALUATE LK-BUC-RC
027900        WHEN ZERO   CONTINUE
028000        WHEN OTHER  MOVE LK-BUC-RC TO D-NUM4
028100                     DISPLAY "FBSBUC1M MELDET RC: " D-NUM4
028200                     SET PRG-ABBRUCH TO TRUE
028300     END-EVALUATE
028400     .
028500 B100-99.
028600     EXIT.
028700
028800******************************************************************
028900* Ende - Buchungslauf-Endsummen melden (FBS-102)
029000******************************************************************
029100 B090-ENDE SECTION.
029200 B090-00.
029300     IF PRG-ABBRUCH
029400        DISPLAY ">>> ABBRUCH FBSDRV0O <<<"
029500     ELSE
029600        MOVE LK-BUC-TRIPS-BOOKED TO D-NUM9
029700        DISPLAY "GEBUCHTE REISEN     : " D-NUM9
029800        MOVE LK-BUC-RESV-COUNT   TO D-NUM9
029900        DISPLAY "RESERVIERUNGEN      : " D-NUM9
030000        MOVE LK-BUC-REVENUE-FIRST  TO D-BETRAG
030100        DISPLAY "UMSATZ 1. KLASSE EUR: " D-BETRAG
030200        MOVE LK-BUC-REVENUE-SECOND TO D-BETRAG
030300        DISPLAY "UMSATZ 2. KLASSE EUR: " D-BETRAG
030400     END-IF
030500     DISPLAY "FBSDRV0O - LAUF BEENDET"
030600     .
030700 B090-99.
030800     EXIT.
030900
031000******************************************************************
031100* Initialisierung von Feldern und Strukturen
031200******************************************************************
031300 C000-INIT SECTION.
031400 C000-00.
031500     INITIALIZE SCHALTER
031600     PERFORM U200-TIMESTAMP
031700**  ---> Laufdatum aus Systemzeit ableiten (CCYYMMDD)
031800     MOVE TAL-JHJJ TO D-NUM4
031900     STRING TAL-JHJJ, TAL-MM, TAL-TT
032000         DELIMITED BY SIZE INTO FBS-RUN-DATE
032100     .
032200 C000-99.
032300     EXIT.
032400
032500******************************************************************
032600* TIMESTAMP erstellen
032700******************************************************************
032800 U200-TIMESTAMP SECTION.
032900 U200-00.
033000     ENTER TAL "TIME" USING TAL-TIME
033100     MOVE CORR TAL-TIME TO TAL-TIME-D
033200     .
033300 U200-99.
033400     EXIT.
033500
033600******************************************************************
033700* ENDE Source-Programm
033800******************************************************************
