000100*
000200*******************************************************************
000300*    COPYBOOK   :: FBSTRIPC
000400*    SYSTEM     :: FBS  (Fahrplan-Buchungssystem)
000500*    INHALT     :: Reisesatz (TRIP-FILE), 1 Satz je gebuchter
000600*                  Verbindung, RELATIVE KEY = TRIP-ID
000700*-------------------------------------------------------------------*
000800* AUTOR             :: H. WEISSKOPF
000900* ERSTELLDATUM      :: 1987-05-27
001000*-------------------------------------------------------------------*
001100* AENDERUNGEN
001200*-------------------------------------------------------------------*
001300* DATUM     | VON  | AUFTRAG   | KOMMENTAR
001400*-----------|------|-----------|--------------------------------------
001500* 1987-05-27| hw   | FBS-006   | Neuerstellung
001600* 2001-03-05| mr   | FBS-104   | Feld TP-LEG-COUNT ergaenzt
001700*-------------------------------------------------------------------*
001800*
001900*===================================================================*
002000* 01 FBS-TRIP-REC -- ein gebuchter Trip (TRIP-FILE, RELATIVE)
002100*===================================================================*
002200 01  FBS-TRIP-REC.
002300*        laufende Reise-Nr., ab 1, zugleich RELATIVE KEY
002400     05  TP-TRIP-ID                PIC 9(09).
002500     05  TP-TRAVEL-DATE            PIC 9(08).
002600     05  TP-LEG-COUNT              PIC 9(01).
002700     05  TP-LEG-ROUTE-ID OCCURS 3 TIMES     PIC X(10).
002800     05  FILLER                    PIC X(20).
