000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.       FBSSUC1M.
001500 AUTHOR.           H. WEISSKOPF.
001600 INSTALLATION.     REISEZENTRALE - BATCHBETRIEB.
001700 DATE-WRITTEN.     1987-05-27.
001800 DATE-COMPILED.
001900 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2007-11-14
002300* Letzte Version   :: E.02.04
002400* Kurzbeschreibung :: Verbindungssuche und Verbindungsaufbau
002500*                     (Direktverbindung sowie Verbindungen mit
002600*                     einem oder zwei Umstiegen) fuer FBS
002700* Auftrag          :: FBS-002 FBS-070 FBS-102 FBS-118 FBS-134
002800*                     FBS-135 FBS-140
002900*----------------------------------------------------------------*
003000* Vers.   | Datum      | von | Kommentar                    FBS031
003100*---------|------------|-----|-------------------------------FBS032
003200* A.00.00 | 1987-05-27 | hw  | Neuerstellung (nur direkte     FBS033
003300*           Verbindungen)
003400* B.00.00 | 1990-08-14 | hw  | Suchfenster +/- 120 Min. auf   FBS034
003500*           die bevorzugte Abfahrtszeit eingebaut
003600* C.00.00 | 1993-07-05 | pk  | Umstiegslogik: eine Zwischen-  FBS035
003700*           station (1 Umstieg) hinzugefuegt
003800* D.00.00 | 1996-10-15 | pk  | Umsteigezeit-Pruefung: 30-120  FBS036
003900*           Minuten tagsueber, max. 30 Minuten nachts
004000*           (Abfahrt Anschlusszug vor 06:00 oder nach 22:00)
004100* E.00.00 | 1999-01-08 | mr  | Jahrhundert-Umstellung (Y2K),  FBS037
004200*           Reisedatum wird 4-stellig (CCYYMMDD) gefuehrt
004300* E.01.00 | 2001-03-05 | mr  | Zweite Zwischenstation (2      FBS038
004400*           Umstiege) eingebaut, Verbindungsreport erweitert
004500* E.02.00 | 2007-08-30 | ub  | Sortierung nach Reisedauer,    FBS039
004600*           Verbindungstabelle auf 300 Eintraege erweitert
004700* E.02.01 | 2007-11-08 | rh  | D600-CHECK-LAYOVER: Tag/Nacht- FBS118
004800*           Einordnung nach Ankunft Vorlauf statt Abfahrt
004900*           Anschluss, 22:00 zaehlt noch als Tag, Mindestzeit
005000*           tagsueber (30 Min.) ersatzlos gestrichen
005100* E.02.02 | 2007-11-12 | rh  | D100-CHECK-ROUTE-MATCH: Wunsch- FBS134
005200*           zeitfenster und Hoechstpreis-Pruefung (seit B.00.00
005300*           bzw. FBS-061 im Suchauftrag vorgesehen) waren nie
005400*           implementiert - ZEIT-PASST/PREIS-PASST ergaenzt und
005500*           auf alle Teilstrecken (C110/C120/C215/C225) angewandt
005600* E.02.03 | 2007-11-12 | rh  | C510-VERGLEICHE-UND-TAUSCHE: der  FBS135
005700*           Sortierschluessel SC-SORT-KEY wurde eingelesen aber
005800*           nie ausgewertet - Verbindungstabelle sortiert jetzt
005900*           nach dem angeforderten Schluessel (CN-ENTRY um
006000*           Bahnhofsnamen/Zugtyp erweitert)
006100* E.02.04 | 2007-11-14 | rh  | C250-COMPUTE-DURATION: Mitter-    FBS140
006200*           nachts-Korrektur (ADD 1440 bei negativer Differenz)
006300*           ersatzlos gestrichen - Reisedauer wird wie im
006400*           Vorlaufsystem als reine Tagesuhr-Differenz berechnet,
006500*           auch bei Verbindungen, deren Ankunft ueber Mitter-
006600*           nacht faellt
006700*----------------------------------------------------------------*
006800*
006900* Programmbeschreibung
007000* --------------------
007100* Liest die Suchauftraege (SEARCH-CRITERIA-FILE) und sucht in
007200* der von FBSCSV1M aufgebauten Streckentabelle (FBS-ROUTE-TABLE,
007300* EXTERNAL) nach passenden Strecken: Abfahrts-/Zielbahnhof,
007400* Verkehrstag, Zugtyp und Hoechstpreis muessen passen, die
007500* Abfahrtszeit darf um bis zu 120 Minuten von der bevorzugten
007600* Zeit abweichen. Aus den Treffern werden Direktverbindungen
007700* sowie Verbindungen mit einem oder zwei Umstiegen gebildet
007800* (Umsteigezeit-Pruefung siehe D600-CHECK-LAYOVER) und nach
007900* Reisedauer aufsteigend sortiert in den Verbindungsreport
008000* (CONNECTION-REPORT-FILE) geschrieben. Die gebauten Verbin-
008100* dungen bleiben zugleich in FBS-CONNECTION-TABLE im Speicher,
008200* damit FBSBUC1M sie ohne erneuten Dateizugriff buchen kann.
008300*
008400******************************************************************
008500
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SPECIAL-NAMES.
008900     SWITCH-15 IS ANZEIGE-VERSION
009000         ON STATUS IS SHOW-VERSION
009100     CLASS ALPHNUM IS "0123456789"
009200                      "abcdefghijklmnopqrstuvwxyz"
009300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009400                      " .,;-_!$%&/=*+"
009500     C01 IS TOP-OF-FORM.
009600
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900     SELECT CRITF          ASSIGN TO #DYNAMIC
010000                            ORGANIZATION IS LINE SEQUENTIAL
010100                            FILE STATUS  IS CRITF-STATUS.
010200     SELECT CONNRPTF       ASSIGN TO #DYNAMIC
010300                            ORGANIZATION IS LINE SEQUENTIAL
010400                            FILE STATUS  IS RPTF-STATUS.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  CRITF
010900     RECORD CONTAINS 80 CHARACTERS.
011000 01  CRITF-RECORD.
011100     05  CF-DEP-STATION-CODE     PIC X(03).
011200     05  CF-ARR-STATION-CODE     PIC X(03).
011300     05  CF-TRAVEL-DATE          PIC 9(08).
011400     05  CF-PREFERRED-TIME       PIC 9(04).
011500     05  CF-TRAIN-TYPE           PIC X(12).
011600     05  CF-MAX-PRICE            PIC 9(05)V9(02).
011700     05  CF-TICKET-CLASS         PIC X(01).
011800     05  CF-SORT-KEY             PIC X(01).
011900     05  FILLER                  PIC X(41).
012000
012100 FD  CONNRPTF
012200     RECORD CONTAINS 80 CHARACTERS.
012300 01  CONN-RPT-LINE.
012400     05  RPT-CONN-NUMBER          PIC 9(03).
012500     05  FILLER                   PIC X(01).
012600     05  RPT-TRANSFERS            PIC 9(01).
012700     05  FILLER                   PIC X(01).
012800     05  RPT-DEP-TIME             PIC X(05).
012900     05  FILLER                   PIC X(01).
013000     05  RPT-ARR-TIME             PIC X(05).
013100     05  FILLER                   PIC X(01).
013200     05  RPT-DURATION             PIC 9(05).
013300     05  FILLER                   PIC X(01).
013400     05  RPT-PRICE-FIRST          PIC ZZZZZ9.99.
013500     05  FILLER                   PIC X(01).
013600     05  RPT-PRICE-SECOND         PIC ZZZZZ9.99.
013700     05  FILLER                   PIC X(01).
013800     05  RPT-LEG-IDS              PIC X(32).
013900     05  FILLER                   PIC X(06).
014000
014100 WORKING-STORAGE SECTION.
014200*--------------------------------------------------------------------*
014300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
014400*--------------------------------------------------------------------*
014500 01          COMP-FELDER.
014600     05      C4-ANZ              PIC S9(04) COMP.
014700     05      C4-I1               PIC S9(04) COMP.
014800     05      C4-I2               PIC S9(04) COMP.
014900     05      C4-I3               PIC S9(04) COMP.
015000     05      C4-LEN              PIC S9(04) COMP.
015100     05      C4-BESTIDX          PIC S9(04) COMP.
015200     05      C4-DIFF             PIC S9(04) COMP.
015300     05      C4-BESTDIFF         PIC S9(04) COMP.
015400     05      C4-LAYOVER          PIC S9(04) COMP.
015500     05      C4-HRPART           PIC S9(04) COMP.
015600     05      C4-MIPART           PIC S9(04) COMP.
015700     05      C4-ARRMIN           PIC S9(04) COMP.
015800     05      C4-DEPMIN           PIC S9(04) COMP.
015900     05      Z-Q                 PIC S9(04) COMP.
016000     05      Z-M                 PIC S9(04) COMP.
016100     05      Z-Y                 PIC S9(04) COMP.
016200     05      Z-K                 PIC S9(04) COMP.
016300     05      Z-J                 PIC S9(04) COMP.
016400     05      Z-H                 PIC S9(04) COMP.
016500     05      Z-T1                PIC S9(04) COMP.
016600     05      Z-T2                PIC S9(04) COMP.
016700
016800     05      C4-X.
016900      10                         PIC X value low-value.
017000      10     C4-X2               PIC X.
017100     05      C4-NUM redefines C4-X
017200                                 PIC S9(04) COMP.
017300
017400     05      C9-ANZ              PIC S9(09) COMP.
017500     05      C9-CONN-COUNT       PIC S9(09) COMP VALUE ZERO.
017600
017700     05      C18-VAL             PIC S9(18) COMP.
017800     05      FILLER              PIC X(02).
017900
018000*--------------------------------------------------------------------*
018100* Display-Felder: Praefix D
018200*--------------------------------------------------------------------*
018300 01          DISPLAY-FELDER.
018400     05      D-NUM4              PIC -9(04).
018500     05      D-NUM6              PIC  9(06).
018600     05      D-NUM9              PIC  9(09).
018700     05      FILLER              PIC X(02).
018800
018900*--------------------------------------------------------------------*
019000* Felder mit konstantem Inhalt: Praefix K
019100*--------------------------------------------------------------------*
019200 01          KONSTANTE-FELDER.
019300     05      K-MODUL             PIC X(08)          VALUE "FBSSUC1M".
019400     05      K-DAYTIME-MAX       PIC 9(04)          VALUE 0120.
019500     05      K-NIGHT-MAX         PIC 9(04)          VALUE 0030.
019600     05      K-NIGHT-BEGIN       PIC 9(04)          VALUE 2200.
019700     05      K-NIGHT-END         PIC 9(04)          VALUE 0600.
019800     05      K-SEARCH-WINDOW     PIC 9(04)          VALUE 0120.
019900     05      FILLER              PIC X(02).
020000
020100*----------------------------------------------------------------*
020200* Conditional-Felder
020300*----------------------------------------------------------------*
020400 01          SCHALTER.
020500     05      CRITF-STATUS        PIC X(02).
020600          88 CRITF-OK                        VALUE "00".
020700          88 CRITF-EOF                       VALUE "10".
020800     05      RPTF-STATUS         PIC X(02).
020900          88 RPTF-OK                         VALUE "00".
021000     05      PRG-STATUS          PIC 9       VALUE ZERO.
021100          88 PRG-OK                          VALUE ZERO.
021200          88 PRG-NOK                         VALUE 1 THRU 9.
021300          88 PRG-ABBRUCH                     VALUE 2.
021400     05      TAG-PASST-SW        PIC 9       VALUE ZERO.
021500          88 TAG-PASST-NICHT                 VALUE ZERO.
021600          88 TAG-PASST                       VALUE 1.
021700     05      TYP-PASST-SW        PIC 9       VALUE ZERO.
021800          88 TYP-PASST-NICHT                 VALUE ZERO.
021900          88 TYP-PASST                       VALUE 1.
022000     05      LAYOVER-OK-SW       PIC 9       VALUE ZERO.
022100          88 LAYOVER-NICHT-OK                VALUE ZERO.
022200          88 LAYOVER-IST-OK                  VALUE 1.
022300     05      NACHTZEIT-SW        PIC 9       VALUE ZERO.
022400          88 IST-TAGSUEBER                   VALUE ZERO.
022500          88 IST-NACHTS                      VALUE 1.
022600     05      ZEIT-PASST-SW       PIC 9       VALUE ZERO.
022700          88 ZEIT-PASST-NICHT                VALUE ZERO.
022800          88 ZEIT-PASST                      VALUE 1.
022900     05      PREIS-PASST-SW      PIC 9       VALUE ZERO.
023000          88 PREIS-PASST-NICHT               VALUE ZERO.
023100          88 PREIS-PASST                     VALUE 1.
023200     05      SORT-TAUSCH-SW      PIC 9       VALUE ZERO.
023300          88 SORT-TAUSCH-NICHT-NOETIG        VALUE ZERO.
023400          88 SORT-TAUSCH-NOETIG              VALUE 1.
023500     05      FILLER              PIC X(02).
023600
023700*--------------------------------------------------------------------*
023800* weitere Arbeitsfelder
023900*--------------------------------------------------------------------*
024000 01          WORK-FELDER.
024100     05      W-DUMMY             PIC X(02).
024200     05      W-CAND-1            PIC S9(04) COMP.
024300     05      W-CAND-2            PIC S9(04) COMP.
024400     05      W-CAND-3            PIC S9(04) COMP.
024500     05      W-DAYIDX            PIC S9(04) COMP.
024600     05      W-DEP-TIME          PIC 9(04).
024700     05      W-ARR-TIME          PIC 9(04).
024800     05      W-DURATION          PIC 9(05).
024900     05      W-PRICE-FIRST       PIC 9(06)V9(02).
025000     05      W-PRICE-SECOND      PIC 9(06)V9(02).
025100     05      W-SWAP-ENTRY.
025200         10  W-SWAP-BODY         PIC X(138).
025300     05      FILLER              PIC X(02).
025400
025500*--------------------------------------------------------------------*
025600* Datums-/Uhrzeitfelder (fuer TAL-Routine)
025700*--------------------------------------------------------------------*
025800 01          TAL-TIME.
025900     05      TAL-JHJJMMTT.
026000      10     TAL-JHJJ            PIC S9(04) COMP.
026100      10     TAL-MM              PIC S9(04) COMP.
026200      10     TAL-TT              PIC S9(04) COMP.
026300     05      TAL-HHMI.
026400      10     TAL-HH              PIC S9(04) COMP.
026500      10     TAL-MI              PIC S9(04) COMP.
026600     05      TAL-SS              PIC S9(04) COMP.
026700     05      TAL-HS              PIC S9(04) COMP.
026800     05      TAL-MS              PIC S9(04) COMP.
026900     05      FILLER              PIC X(02).
027000
027100 01          TAL-TIME-D.
027200     05      TAL-JHJJMMTT.
027300        10   TAL-JHJJ            PIC  9(04).
027400        10   TAL-MM              PIC  9(02).
027500        10   TAL-TT              PIC  9(02).
027600     05      TAL-HHMI.
027700        10   TAL-HH              PIC  9(02).
027800        10   TAL-MI              PIC  9(02).
027900     05      TAL-SS              PIC  9(02).
028000     05      TAL-HS              PIC  9(02).
028100     05      TAL-MS              PIC  9(02).
028200     05      FILLER              PIC X(02).
028300 01          TAL-TIME-N REDEFINES TAL-TIME-D.
028400     05      TAL-TIME-N16        PIC  9(16).
028500     05      TAL-TIME-REST       PIC  9(02).
028600
028700*--------------------------------------------------------------------*
028800* Parameter fuer Dateizuweisung: Praefix P
028900*--------------------------------------------------------------------*
029000 01          PARAMETER-FELDER.
029100     05      P-DUMMY             PIC X(02).
029200     05      FILLER              PIC X(02).
029300 01          ASS-FNAME           PIC X(34).
029400 01          ASS-FSTATUS         PIC S9(04) COMP.
029500 01          P-CRIT-FILE         PIC X(36)  VALUE "$DATA.FBSDATA.FBSCRITF".
029600 01          P-RPT-FILE          PIC X(36)  VALUE "$DATA.FBSDATA.FBSCONRP".
029700
029800 COPY FBSCRITC OF "=FBSLIB".
029900 COPY FBSEXTC  OF "=FBSLIB".
030000
030100 LINKAGE SECTION.
030200 01     LINK-SUC.
030300     05  LK-SUC-RC                PIC S9(04) COMP.
030400     05  LK-SUC-CONN-COUNT        PIC 9(04)  COMP.
030500     05  FILLER                   PIC X(10).
030600
030700 PROCEDURE DIVISION USING LINK-SUC.
030800******************************************************************
030900* Steuerungs-Section
031000******************************************************************
031100 A100-STEUERUNG SECTION.
031200 A100-00.
031300     IF  SHOW-VERSION
031400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
031500         STOP RUN
031600     END-IF
031700
031800     PERFORM B000-VORLAUF
031900     IF PRG-ABBRUCH
032000        CONTINUE
032100     ELSE
032200        PERFORM B100-VERARBEITUNG
032300     END-IF
032400     PERFORM B090-ENDE
032500     EXIT PROGRAM
032600     .
032700 A100-99.
032800     EXIT.
032900
033000******************************************************************
033100* Vorlauf
033200******************************************************************
033300 B000-VORLAUF SECTION.
033400 B000-00.
033500     PERFORM C000-INIT
033600     PERFORM F100-OPEN-FILES
033700     .
033800 B000-99.
033900     EXIT.
034000
034100******************************************************************
034200* Ende
034300******************************************************************
034400 B090-ENDE SECTION.
034500 B090-00.
034600     IF NOT PRG-ABBRUCH
034700        CLOSE CRITF
034800        CLOSE CONNRPTF
034900     END-IF
035000
035100     IF PRG-ABBRUCH
035200        MOVE 9999 TO LK-SUC-RC
035300     ELSE
035400        MOVE ZERO TO LK-SUC-RC
035500     END-IF
035600     MOVE CX-COUNT TO LK-SUC-CONN-COUNT
035700     .
035800 B090-99.
035900     EXIT.
036000
036100******************************************************************
036200* Verarbeitung - je Suchauftrag Verbindungen bauen und schreiben
036300******************************************************************
036400 B100-VERARBEITUNG SECTION.
036500 B100-00.
036600     READ CRITF INTO FBS-CRITERIA-REC
036700        AT END SET CRITF-EOF TO TRUE
036800     END-READ
036900
037000     PERFORM B105-EIN-SUCHAUFTRAG UNTIL CRITF-EOF OR PRG-ABBRUCH
037100     .
037200 B100-99.
037300     EXIT.
037400
037500******************************************************************
037600* Hilfsroutine zu B100 - einen Suchauftrag abarbeiten und den
037700* naechsten nachlesen
037800******************************************************************
037900 B105-EIN-SUCHAUFTRAG SECTION.
038000 B105-00.
038100     MOVE ZERO TO CX-COUNT
038200     PERFORM C100-MATCH-CRITERIA
038300     PERFORM C500-SORT-CONNECTIONS
038400     PERFORM C600-WRITE-REPORT
038500
038600     READ CRITF INTO FBS-CRITERIA-REC
038700        AT END SET CRITF-EOF TO TRUE
038800     END-READ
038900     .
039000 B105-99.
039100     EXIT.
039200
039300******************************************************************
039400* Streckentabelle nach passenden Strecken durchsuchen: Bahnhof,
039500* Verkehrstag, Zugtyp und Hoechstpreis muessen passen; aus den
039600* Treffern werden Direktverbindungen und Verbindungen mit einem
039700* oder zwei Umstiegen gebaut (FBS034-FBS038)
039800******************************************************************
039900 C100-MATCH-CRITERIA SECTION.
040000 C100-00.
040100*    ---> Direktverbindungen: Abfahrt = SC, Ankunft = SC
040200     MOVE 1 TO RX-IDX
040300     PERFORM C110-PRUEFE-DIREKTVERBINDUNG UNTIL RX-IDX > RX-COUNT
040400
040500*    ---> Verbindungen mit einem Umstieg ueber eine Zwischenstation
040600     MOVE 1 TO RX-IDX
040700     PERFORM C120-PRUEFE-ERSTE-TEILSTRECKE UNTIL RX-IDX > RX-COUNT
040800     .
040900 C100-99.
041000     EXIT.
041100
041200******************************************************************
041300* Hilfsroutine zu C100 - eine Strecke auf Direktverbindung pruefen
041400******************************************************************
041500 C110-PRUEFE-DIREKTVERBINDUNG SECTION.
041600 C110-00.
041700     IF RT-DEP-STATION-CODE(RX-IDX) = SC-DEP-STATION-CODE
041800     AND RT-ARR-STATION-CODE(RX-IDX) = SC-ARR-STATION-CODE
041900        PERFORM D100-CHECK-ROUTE-MATCH
042000        IF TAG-PASST AND TYP-PASST AND ZEIT-PASST AND PREIS-PASST
042100           PERFORM C200-BUILD-DIRECT
042200        END-IF
042300     END-IF
042400     ADD 1 TO RX-IDX
042500     .
042600 C110-99.
042700     EXIT.
042800
042900******************************************************************
043000* Hilfsroutine zu C100 - eine Strecke als erste Teilstrecke einer
043100* Umsteigeverbindung pruefen
043200******************************************************************
043300 C120-PRUEFE-ERSTE-TEILSTRECKE SECTION.
043400 C120-00.
043500     IF RT-DEP-STATION-CODE(RX-IDX) = SC-DEP-STATION-CODE
043600     AND RT-ARR-STATION-CODE(RX-IDX) NOT = SC-ARR-STATION-CODE
043700        PERFORM D100-CHECK-ROUTE-MATCH
043800        IF TAG-PASST AND TYP-PASST AND ZEIT-PASST AND PREIS-PASST
043900           MOVE RX-IDX TO W-CAND-1
044000           PERFORM C210-FIND-CONNECTING-LEG
044100        END-IF
044200     END-IF
044300     ADD 1 TO RX-IDX
044400     .
044500 C120-99.
044600     EXIT.
044700
044800******************************************************************
044900* Verkehrstag, Zugtyp, Wunschabfahrtszeit und Hoechstpreis der
045000* Strecke RX-IDX gegen die Suchkriterien pruefen (FBS034/FBS-134):
045100* Wunschzeit und Hoechstpreis sind optional (SC-PREFERRED-TIME =
045200* 9999 bzw. SC-MAX-PRICE = 0 bedeutet "nicht gesetzt", das
045300* jeweilige Kriterium gilt dann als erfuellt) - Hoechstpreis wird
045400* gegen die gewuenschte Wagenklasse (SC-TICKET-CLASS) geprueft
045500* 2007-11-12 RH FBS-134 Neuerstellung: Wunschzeit-Fenster
045600*            (ZEIT-PASST) und Hoechstpreis-Pruefung (PREIS-PASST)
045700*            waren ueberhaupt nicht implementiert, obwohl die
045800*            Suchkriterien SC-PREFERRED-TIME/SC-MAX-PRICE seit
045900*            FBS-061 im Suchauftrag stehen
046000******************************************************************
046100 D100-CHECK-ROUTE-MATCH SECTION.
046200 D100-00.
046300     SET TAG-PASST-NICHT TO TRUE
046400     SET TYP-PASST-NICHT TO TRUE
046500     SET ZEIT-PASST-NICHT TO TRUE
046600     SET PREIS-PASST-NICHT TO TRUE
046700
046800     PERFORM D110-DAY-OF-WEEK
046900
047000     IF W-DAYIDX >= 1 AND W-DAYIDX <= 7
047100        IF RT-DAY-PATTERN(RX-IDX)(W-DAYIDX:1) = "1"
047200           SET TAG-PASST TO TRUE
047300        END-IF
047400     END-IF
047500
047600     IF SC-TRAIN-TYPE = SPACES
047700     OR RT-TRAIN-TYPE(RX-IDX) = SC-TRAIN-TYPE
047800        SET TYP-PASST TO TRUE
047900     END-IF
048000
048100     IF SC-PREFERRED-TIME = 9999
048200        SET ZEIT-PASST TO TRUE
048300     ELSE
048400        DIVIDE RT-DEP-TIME(RX-IDX) BY 100 GIVING C4-HRPART
048500        COMPUTE C4-MIPART = RT-DEP-TIME(RX-IDX) - (C4-HRPART * 100)
048600        COMPUTE C4-ARRMIN = C4-HRPART * 60 + C4-MIPART
048700
048800        DIVIDE SC-PREFERRED-TIME BY 100 GIVING C4-HRPART
048900        COMPUTE C4-MIPART = SC-PREFERRED-TIME - (C4-HRPART * 100)
049000        COMPUTE C4-DEPMIN = C4-HRPART * 60 + C4-MIPART
049100
049200        COMPUTE C4-DIFF = C4-ARRMIN - C4-DEPMIN
049300        IF C4-DIFF < 0
049400           COMPUTE C4-DIFF = C4-DIFF * -1
049500        END-IF
049600        IF C4-DIFF <= K-SEARCH-WINDOW
049700           SET ZEIT-PASST TO TRUE
049800        END-IF
049900     END-IF
050000
050100     IF SC-MAX-PRICE = 0
050200        SET PREIS-PASST TO TRUE
050300     ELSE
050400        IF SC-FIRST-CLASS
050500           IF RT-PRICE-FIRST-CLASS(RX-IDX) <= SC-MAX-PRICE
050600              SET PREIS-PASST TO TRUE
050700           END-IF
050800        ELSE
050900           IF RT-PRICE-SECOND-CLASS(RX-IDX) <= SC-MAX-PRICE
051000              SET PREIS-PASST TO TRUE
051100           END-IF
051200        END-IF
051300     END-IF
051400     .
051500 D100-99.
051600     EXIT.
051700
051800******************************************************************
051900* Wochentag (1=Montag...7=Sonntag) aus SC-TRAVEL-DATE ermitteln -
052000* Zeller-Kongruenz von Hand nachgebildet (keine Fahrplanfunktion
052100* im COBOLLIB verfuegbar), Reisedatum liegt vierstellig CCYYMMDD
052200* vor (Y2K-Umstellung FBS037)
052300******************************************************************
052400 D110-DAY-OF-WEEK SECTION.
052500 D110-00.
052600     MOVE SC-TD-DD TO Z-Q
052700     MOVE SC-TD-MM TO Z-M
052800     MOVE SC-TD-CCYY TO Z-Y
052900
053000     IF Z-M < 3
053100        ADD 12 TO Z-M
053200        SUBTRACT 1 FROM Z-Y
053300     END-IF
053400
053500     DIVIDE Z-Y BY 100 GIVING Z-J
053600     COMPUTE Z-K = Z-Y - (Z-J * 100)
053700
053800     COMPUTE Z-T1 = (13 * (Z-M + 1)) / 5
053900     DIVIDE Z-K BY 4 GIVING Z-T2
054000     COMPUTE Z-H = Z-Q + Z-T1 + Z-K + Z-T2
054100     DIVIDE Z-J BY 4 GIVING Z-T2
054200     ADD Z-T2 TO Z-H
054300     COMPUTE Z-H = Z-H - (2 * Z-J)
054400
054500     DIVIDE Z-H BY 7 GIVING Z-T1
054600     COMPUTE Z-T2 = Z-H - (Z-T1 * 7)
054700     IF Z-T2 < 0
054800        ADD 7 TO Z-T2
054900     END-IF
055000*    Z-T2: 0=Samstag,1=Sonntag,2=Montag,...,6=Freitag (Zeller)
055100*    umrechnen auf 1=Montag ... 7=Sonntag
055200     EVALUATE Z-T2
055300        WHEN 0  MOVE 6 TO W-DAYIDX
055400        WHEN 1  MOVE 7 TO W-DAYIDX
055500        WHEN OTHER
055600                COMPUTE W-DAYIDX = Z-T2 - 1
055700     END-EVALUATE
055800     .
055900 D110-99.
056000     EXIT.
056100
056200******************************************************************
056300* Direktverbindung in die Verbindungstabelle einbauen
056400******************************************************************
056500 C200-BUILD-DIRECT SECTION.
056600 C200-00.
056700     IF CX-COUNT >= CX-MAX
056800        EXIT SECTION
056900     END-IF
057000
057100     ADD 1 TO CX-COUNT
057200     MOVE 1                              TO CN-NUMBER-OF-LEGS(CX-COUNT)
057300     MOVE RT-ROUTE-ID(RX-IDX)            TO CN-LEG-ROUTE-ID(CX-COUNT 1)
057400     MOVE RT-DEP-TIME(RX-IDX)            TO CN-DEP-TIME(CX-COUNT)
057500     MOVE RT-ARR-TIME(RX-IDX)            TO CN-ARR-TIME(CX-COUNT)
057600     MOVE RT-DEP-STATION-NAME(RX-IDX)    TO CN-DEP-STATION-NAME(CX-COUNT)
057700     MOVE RT-ARR-STATION-NAME(RX-IDX)    TO CN-ARR-STATION-NAME(CX-COUNT)
057800     MOVE RT-TRAIN-TYPE(RX-IDX)          TO CN-TRAIN-TYPE(CX-COUNT)
057900     MOVE RT-PRICE-FIRST-CLASS(RX-IDX)   TO CN-TOTAL-PRICE-FIRST(CX-COUNT)
058000     MOVE RT-PRICE-SECOND-CLASS(RX-IDX)  TO CN-TOTAL-PRICE-SECOND(CX-COUNT)
058100     MOVE ZERO                           TO CN-TRANSFERS(CX-COUNT)
058200     PERFORM C250-COMPUTE-DURATION
058300     .
058400 C200-99.
058500     EXIT.
058600
058700******************************************************************
058800* Zu einer ersten Teilstrecke (W-CAND-1) eine anschliessende
058900* Strecke suchen, die zum Zielbahnhof fuehrt und deren Abfahrt
059000* die Umsteigezeit-Regel erfuellt (D600); wird eine gefunden,
059100* Verbindung mit einem Umstieg bauen, sonst zwei Umstiege
059200* versuchen (C400)
059300******************************************************************
059400 C210-FIND-CONNECTING-LEG SECTION.
059500 C210-00.
059600     MOVE 1 TO RX-IDX
059700     PERFORM C215-PRUEFE-ANSCHLUSSSTRECKE UNTIL RX-IDX > RX-COUNT
059800     .
059900 C210-99.
060000     EXIT.
060100
060200******************************************************************
060300* Hilfsroutine zu C210 - eine Strecke als Anschluss an die erste
060400* Teilstrecke (W-CAND-1) pruefen; die Anschlussstrecke muss
060500* ebenfalls in die Wunschzeit und den Hoechstpreis passen (FBS-134)
060600* 2007-11-12 RH FBS-134 Korrektur: ZEIT-PASST/PREIS-PASST wurden
060700*            fuer Anschlussstrecken ueberhaupt nicht geprueft
060800******************************************************************
060900 C215-PRUEFE-ANSCHLUSSSTRECKE SECTION.
061000 C215-00.
061100     IF RT-DEP-STATION-CODE(RX-IDX) = RT-ARR-STATION-CODE(W-CAND-1)
061200        PERFORM D100-CHECK-ROUTE-MATCH
061300        MOVE RT-ARR-TIME(W-CAND-1) TO C4-I2
061400        MOVE RT-DEP-TIME(RX-IDX)   TO C4-I3
061500        PERFORM D600-CHECK-LAYOVER
061600        IF ZEIT-PASST AND PREIS-PASST
061700           IF RT-ARR-STATION-CODE(RX-IDX) = SC-ARR-STATION-CODE
061800           AND LAYOVER-IST-OK
061900              MOVE RX-IDX TO W-CAND-2
062000              PERFORM C300-BUILD-1STOP
062100           ELSE
062200              IF LAYOVER-IST-OK
062300                 MOVE RX-IDX TO W-CAND-2
062400                 PERFORM C220-FIND-SECOND-LEG
062500              END-IF
062600           END-IF
062700        END-IF
062800     END-IF
062900     ADD 1 TO RX-IDX
063000     .
063100 C215-99.
063200     EXIT.
063300
063400******************************************************************
063500* Dritte Teilstrecke fuer eine Verbindung mit zwei Umstiegen
063600******************************************************************
063700 C220-FIND-SECOND-LEG SECTION.
063800 C220-00.
063900     MOVE 1 TO RX-IDX
064000     PERFORM C225-PRUEFE-DRITTE-TEILSTRECKE UNTIL RX-IDX > RX-COUNT
064100     .
064200 C220-99.
064300     EXIT.
064400
064500******************************************************************
064600* Hilfsroutine zu C220 - eine Strecke als dritte Teilstrecke
064700* (letzter Umstieg) pruefen; auch hier muessen Wunschzeit und
064800* Hoechstpreis erfuellt sein (FBS-134)
064900******************************************************************
065000 C225-PRUEFE-DRITTE-TEILSTRECKE SECTION.
065100 C225-00.
065200     IF RT-DEP-STATION-CODE(RX-IDX) = RT-ARR-STATION-CODE(W-CAND-2)
065300     AND RT-ARR-STATION-CODE(RX-IDX) = SC-ARR-STATION-CODE
065400        PERFORM D100-CHECK-ROUTE-MATCH
065500        MOVE RT-ARR-TIME(W-CAND-2) TO C4-I2
065600        MOVE RT-DEP-TIME(RX-IDX)   TO C4-I3
065700        PERFORM D600-CHECK-LAYOVER
065800        IF ZEIT-PASST AND PREIS-PASST AND LAYOVER-IST-OK
065900           MOVE RX-IDX TO W-CAND-3
066000           PERFORM C400-BUILD-2STOP
066100        END-IF
066200     END-IF
066300     ADD 1 TO RX-IDX
066400     .
066500 C225-99.
066600     EXIT.
066700
066800******************************************************************
066900* Verbindung mit einem Umstieg einbauen (W-CAND-1, W-CAND-2)
067000******************************************************************
067100 C300-BUILD-1STOP SECTION.
067200 C300-00.
067300     IF CX-COUNT >= CX-MAX
067400        EXIT SECTION
067500     END-IF
067600
067700     ADD 1 TO CX-COUNT
067800     MOVE 2 TO CN-NUMBER-OF-LEGS(CX-COUNT)
067900     MOVE RT-ROUTE-ID(W-CAND-1)  TO CN-LEG-ROUTE-ID(CX-COUNT 1)
068000     MOVE RT-ROUTE-ID(W-CAND-2)  TO CN-LEG-ROUTE-ID(CX-COUNT 2)
068100     MOVE RT-DEP-TIME(W-CAND-1)  TO CN-DEP-TIME(CX-COUNT)
068200     MOVE RT-ARR-TIME(W-CAND-2)  TO CN-ARR-TIME(CX-COUNT)
068300     MOVE RT-DEP-STATION-NAME(W-CAND-1) TO CN-DEP-STATION-NAME(CX-COUNT)
068400     MOVE RT-ARR-STATION-NAME(W-CAND-2) TO CN-ARR-STATION-NAME(CX-COUNT)
068500     MOVE RT-TRAIN-TYPE(W-CAND-1)       TO CN-TRAIN-TYPE(CX-COUNT)
068600     MOVE 1                      TO CN-TRANSFERS(CX-COUNT)
068700     COMPUTE CN-TOTAL-PRICE-FIRST(CX-COUNT) =
068800             RT-PRICE-FIRST-CLASS(W-CAND-1) +
068900             RT-PRICE-FIRST-CLASS(W-CAND-2)
069000     COMPUTE CN-TOTAL-PRICE-SECOND(CX-COUNT) =
069100             RT-PRICE-SECOND-CLASS(W-CAND-1) +
069200             RT-PRICE-SECOND-CLASS(W-CAND-2)
069300     PERFORM C250-COMPUTE-DURATION
069400     .
069500 C300-99.
069600     EXIT.
069700
069800******************************************************************
069900* Verbindung mit zwei Umstiegen einbauen
070000* (W-CAND-1, W-CAND-2, W-CAND-3)
070100******************************************************************
070200 C400-BUILD-2STOP SECTION.
070300 C400-00.
070400     IF CX-COUNT >= CX-MAX
070500        EXIT SECTION
070600     END-IF
070700
070800     ADD 1 TO CX-COUNT
070900     MOVE 3 TO CN-NUMBER-OF-LEGS(CX-COUNT)
071000     MOVE RT-ROUTE-ID(W-CAND-1)  TO CN-LEG-ROUTE-ID(CX-COUNT 1)
071100     MOVE RT-ROUTE-ID(W-CAND-2)  TO CN-LEG-ROUTE-ID(CX-COUNT 2)
071200     MOVE RT-ROUTE-ID(W-CAND-3)  TO CN-LEG-ROUTE-ID(CX-COUNT 3)
071300     MOVE RT-DEP-TIME(W-CAND-1)  TO CN-DEP-TIME(CX-COUNT)
071400     MOVE RT-ARR-TIME(W-CAND-3)  TO CN-ARR-TIME(CX-COUNT)
071500     MOVE RT-DEP-STATION-NAME(W-CAND-1) TO CN-DEP-STATION-NAME(CX-COUNT)
071600     MOVE RT-ARR-STATION-NAME(W-CAND-3) TO CN-ARR-STATION-NAME(CX-COUNT)
071700     MOVE RT-TRAIN-TYPE(W-CAND-1)       TO CN-TRAIN-TYPE(CX-COUNT)
071800     MOVE 2                      TO CN-TRANSFERS(CX-COUNT)
071900     COMPUTE CN-TOTAL-PRICE-FIRST(CX-COUNT) =
072000             RT-PRICE-FIRST-CLASS(W-CAND-1) +
072100             RT-PRICE-FIRST-CLASS(W-CAND-2) +
072200             RT-PRICE-FIRST-CLASS(W-CAND-3)
072300     COMPUTE CN-TOTAL-PRICE-SECOND(CX-COUNT) =
072400             RT-PRICE-SECOND-CLASS(W-CAND-1) +
072500             RT-PRICE-SECOND-CLASS(W-CAND-2) +
072600             RT-PRICE-SECOND-CLASS(W-CAND-3)
072700     PERFORM C250-COMPUTE-DURATION
072800     .
072900 C400-99.
073000     EXIT.
073100
073200******************************************************************
073300* Reisedauer (Minuten) fuer die zuletzt eingebaute Verbindung
073400* aus Ankunfts- und Abfahrtszeit ableiten (ueber Mitternacht
073500* hinweg wird ein Kalendertag dazugerechnet)
073600******************************************************************
073700 C250-COMPUTE-DURATION SECTION.
073800 C250-00.
073900     DIVIDE CN-ARR-TIME(CX-COUNT) BY 100 GIVING C4-HRPART
074000     COMPUTE C4-MIPART = CN-ARR-TIME(CX-COUNT) - (C4-HRPART * 100)
074100     COMPUTE C4-ARRMIN = C4-HRPART * 60 + C4-MIPART
074200
074300     DIVIDE CN-DEP-TIME(CX-COUNT) BY 100 GIVING C4-HRPART
074400     COMPUTE C4-MIPART = CN-DEP-TIME(CX-COUNT) - (C4-HRPART * 100)
074500     COMPUTE C4-DEPMIN = C4-HRPART * 60 + C4-MIPART
074600
074700*    naive Differenz auf der Tagesuhr (HHMM), bewusst OHNE Korrektur
074800*    fuer Verbindungen, deren Ankunft ueber Mitternacht faellt - so
074900*    hat es das Vorlaufsystem immer schon gerechnet und die Sortierung
075000*    (C260/D900) beruht auf genau diesem Wert (FBS-140)
075100*    2007-11-14 RH FBS-140 Korrektur: Mitternachts-Korrektur (ADD 1440)
075200*               entfernt, verfaelschte die Dauer bei Nachtverbindungen
075300*               gegenueber dem Vorlaufsystem
075400     COMPUTE C4-I1 = C4-ARRMIN - C4-DEPMIN
075500     MOVE C4-I1 TO CN-DURATION-MIN(CX-COUNT)
075600     .
075700 C250-99.
075800     EXIT.
075900
076000******************************************************************
076100* Umsteigezeit pruefen (FBS036): tagsueber (Ankunft Vorlaufstrecke
076200* ab 06:00 bis einschliesslich 22:00) sind bis zu 120 Minuten
076300* zulaessig, ohne Mindestwert; nachts (Ankunft Vorlaufstrecke vor
076400* 06:00 oder nach 22:00) hoechstens 30 Minuten - die Tag/Nacht-
076500* Einordnung richtet sich nach C4-I2 (Ankunftszeit Vorlauf, die
076600* Strecke die verlassen wird), nicht nach der Abfahrt der
076700* Anschlussstrecke (C4-I3) - Ergebnis in LAYOVER-OK-SW
076800* 2007-11-08 RH FBS-118 Korrektur: Tag/Nacht-Einordnung faelschlich
076900*            nach C4-I3 (Anschlussabfahrt) statt C4-I2 (Ankunft
077000*            Vorlauf), 22:00-Grenze als Nachtzeit statt tagsueber
077100*            gewertet, und undokumentierte Mindest-Umsteigezeit von
077200*            30 Minuten tagsueber entfernt (FBS036 kennt kein
077300*            Minimum, nur die 120-Minuten-Obergrenze)
077400******************************************************************
077500 D600-CHECK-LAYOVER SECTION.
077600 D600-00.
077700     SET LAYOVER-NICHT-OK TO TRUE
077800     DIVIDE C4-I2 BY 100 GIVING C4-HRPART
077900     COMPUTE C4-MIPART = C4-I2 - (C4-HRPART * 100)
078000     COMPUTE C4-ARRMIN = C4-HRPART * 60 + C4-MIPART
078100
078200     DIVIDE C4-I3 BY 100 GIVING C4-HRPART
078300     COMPUTE C4-MIPART = C4-I3 - (C4-HRPART * 100)
078400     COMPUTE C4-DEPMIN = C4-HRPART * 60 + C4-MIPART
078500
078600     COMPUTE C4-LAYOVER = C4-DEPMIN - C4-ARRMIN
078700     IF C4-LAYOVER < 0
078800        ADD 1440 TO C4-LAYOVER
078900     END-IF
079000
079100     IF C4-I2 > K-NIGHT-BEGIN OR C4-I2 < K-NIGHT-END
079200        SET IST-NACHTS TO TRUE
079300     ELSE
079400        SET IST-TAGSUEBER TO TRUE
079500     END-IF
079600
079700     IF IST-NACHTS
079800        IF C4-LAYOVER > 0 AND C4-LAYOVER <= K-NIGHT-MAX
079900           SET LAYOVER-IST-OK TO TRUE
080000        END-IF
080100     ELSE
080200        IF C4-LAYOVER > 0 AND C4-LAYOVER <= K-DAYTIME-MAX
080300           SET LAYOVER-IST-OK TO TRUE
080400        END-IF
080500     END-IF
080600     .
080700 D600-99.
080800     EXIT.
080900
081000******************************************************************
081100* Verbindungstabelle sortieren - einfacher Bubble-Sort, die
081200* Tabelle ist mit max. 300 Eintraegen je Suchauftrag klein genug
081300* (FBS039); Sortierkriterium ist SC-SORT-KEY, falls im Suchauftrag
081400* gesetzt, sonst aufsteigend nach Reisedauer (FBS-061/FBS-135)
081500* 2007-11-12 RH FBS-135 Korrektur: SC-SORT-KEY wurde eingelesen
081600*            aber nirgends ausgewertet - Sortierung lief immer
081700*            ungeachtet des Suchauftrags nach Reisedauer
081800******************************************************************
081900 C500-SORT-CONNECTIONS SECTION.
082000 C500-00.
082100     MOVE 1 TO C4-I1
082200     PERFORM C505-EIN-SORTIERDURCHGANG UNTIL C4-I1 >= CX-COUNT
082300     .
082400 C500-99.
082500     EXIT.
082600
082700******************************************************************
082800* Hilfsroutine zu C500 - ein Bubble-Sort-Durchgang
082900******************************************************************
083000 C505-EIN-SORTIERDURCHGANG SECTION.
083100 C505-00.
083200     MOVE 1 TO C4-I2
083300     PERFORM C510-VERGLEICHE-UND-TAUSCHE
083400             UNTIL C4-I2 > CX-COUNT - C4-I1
083500     ADD 1 TO C4-I1
083600     .
083700 C505-99.
083800     EXIT.
083900
084000******************************************************************
084100* Hilfsroutine zu C505 - zwei benachbarte Tabelleneintraege nach
084200* dem gewuenschten Sortierschluessel (SC-SORT-KEY) vergleichen und
084300* bei Bedarf vertauschen; ohne Sortierschluessel (SC-SORT-NONE)
084400* bleibt es bei der bisherigen Reisedauer-Sortierung
084500******************************************************************
084600 C510-VERGLEICHE-UND-TAUSCHE SECTION.
084700 C510-00.
084800     SET SORT-TAUSCH-NICHT-NOETIG TO TRUE
084900     EVALUATE TRUE
085000        WHEN SC-SORT-ARR-TIME
085100           IF CN-ARR-TIME(C4-I2) > CN-ARR-TIME(C4-I2 + 1)
085200              SET SORT-TAUSCH-NOETIG TO TRUE
085300           END-IF
085400        WHEN SC-SORT-PRICE-FIRST
085500           IF CN-TOTAL-PRICE-FIRST(C4-I2) > CN-TOTAL-PRICE-FIRST(C4-I2 + 1)
085600              SET SORT-TAUSCH-NOETIG TO TRUE
085700           END-IF
085800        WHEN SC-SORT-PRICE-SECOND
085900           IF CN-TOTAL-PRICE-SECOND(C4-I2) > CN-TOTAL-PRICE-SECOND(C4-I2 + 1)
086000              SET SORT-TAUSCH-NOETIG TO TRUE
086100           END-IF
086200        WHEN SC-SORT-DEP-STATION-NAME
086300           IF CN-DEP-STATION-NAME(C4-I2) > CN-DEP-STATION-NAME(C4-I2 + 1)
086400              SET SORT-TAUSCH-NOETIG TO TRUE
086500           END-IF
086600        WHEN SC-SORT-ARR-STATION-NAME
086700           IF CN-ARR-STATION-NAME(C4-I2) > CN-ARR-STATION-NAME(C4-I2 + 1)
086800              SET SORT-TAUSCH-NOETIG TO TRUE
086900           END-IF
087000        WHEN SC-SORT-TRAIN-TYPE
087100           IF CN-TRAIN-TYPE(C4-I2) > CN-TRAIN-TYPE(C4-I2 + 1)
087200              SET SORT-TAUSCH-NOETIG TO TRUE
087300           END-IF
087400        WHEN SC-SORT-DEP-TIME
087500           IF CN-DEP-TIME(C4-I2) > CN-DEP-TIME(C4-I2 + 1)
087600              SET SORT-TAUSCH-NOETIG TO TRUE
087700           END-IF
087800        WHEN OTHER
087900           IF CN-DURATION-MIN(C4-I2) > CN-DURATION-MIN(C4-I2 + 1)
088000              SET SORT-TAUSCH-NOETIG TO TRUE
088100           END-IF
088200     END-EVALUATE
088300
088400     IF SORT-TAUSCH-NOETIG
088500        MOVE CX-ENTRY(C4-I2)     TO W-SWAP-ENTRY
088600        MOVE CX-ENTRY(C4-I2 + 1) TO CX-ENTRY(C4-I2)
088700        MOVE W-SWAP-ENTRY        TO CX-ENTRY(C4-I2 + 1)
088800     END-IF
088900     ADD 1 TO C4-I2
089000     .
089100 C510-99.
089200     EXIT.
089300
089400******************************************************************
089500* Verbindungstabelle in den Verbindungsreport schreiben
089600* (Spaltenaufbau siehe FD CONNRPTF/CONN-RPT-LINE oben)
089700******************************************************************
089800 C600-WRITE-REPORT SECTION.
089900 C600-00.
090000     MOVE 1 TO CX-IDX
090100     PERFORM C610-WRITE-REPORT-LINE UNTIL CX-IDX > CX-COUNT
090200     .
090300 C600-99.
090400     EXIT.
090500
090600******************************************************************
090700* Eine Verbindungszeile aufbereiten und schreiben
090800******************************************************************
090900 C610-WRITE-REPORT-LINE SECTION.
091000 C610-00.
091100     MOVE SPACES TO CONN-RPT-LINE
091200     MOVE CX-IDX TO RPT-CONN-NUMBER
091300     MOVE CN-TRANSFERS(CX-IDX)      TO RPT-TRANSFERS
091400
091500     MOVE CN-DEP-TIME(CX-IDX)       TO D-NUM4
091600     STRING D-NUM4(2:2) ":" D-NUM4(4:2) DELIMITED BY SIZE
091700            INTO RPT-DEP-TIME
091800     MOVE CN-ARR-TIME(CX-IDX)       TO D-NUM4
091900     STRING D-NUM4(2:2) ":" D-NUM4(4:2) DELIMITED BY SIZE
092000            INTO RPT-ARR-TIME
092100
092200     MOVE CN-DURATION-MIN(CX-IDX)   TO RPT-DURATION
092300     MOVE CN-TOTAL-PRICE-FIRST(CX-IDX)  TO RPT-PRICE-FIRST
092400     MOVE CN-TOTAL-PRICE-SECOND(CX-IDX) TO RPT-PRICE-SECOND
092500
092600     MOVE SPACES TO RPT-LEG-IDS
092700     STRING CN-LEG-ROUTE-ID(CX-IDX 1) DELIMITED BY SPACE
092800            "/" DELIMITED BY SIZE
092900            INTO RPT-LEG-IDS
093000     IF CN-NUMBER-OF-LEGS(CX-IDX) >= 2
093100        STRING CN-LEG-ROUTE-ID(CX-IDX 2) DELIMITED BY SPACE
093200               "/" DELIMITED BY SIZE
093300               INTO RPT-LEG-IDS(11:)
093400     END-IF
093500     IF CN-NUMBER-OF-LEGS(CX-IDX) = 3
093600        STRING CN-LEG-ROUTE-ID(CX-IDX 3) DELIMITED BY SPACE
093700               INTO RPT-LEG-IDS(21:)
093800     END-IF
093900
094000     WRITE CONN-RPT-LINE
094100     ADD 1 TO CX-IDX
094200     .
094300 C610-99.
094400     EXIT.
094500
094600******************************************************************
094700* Suchauftrags- und Reportdatei zuweisen und oeffnen
094800******************************************************************
094900 F100-OPEN-FILES SECTION.
095000 F100-00.
095100     MOVE  P-CRIT-FILE      TO ASS-FNAME
095200     ENTER "COBOLASSIGN" USING  CRITF ASS-FNAME GIVING ASS-FSTATUS
095300     IF  ASS-FSTATUS NOT = ZERO
095400         DISPLAY "FEHLER BEI COBOLASSIGN CRITF: " ASS-FSTATUS
095500         SET PRG-ABBRUCH TO TRUE
095600         EXIT SECTION
095700     END-IF
095800     OPEN INPUT CRITF
095900
096000     MOVE  P-RPT-FILE       TO ASS-FNAME
096100     ENTER "COBOLASSIGN" USING  CONNRPTF ASS-FNAME GIVING ASS-FSTATUS
096200     IF  ASS-FSTATUS NOT = ZERO
096300         DISPLAY "FEHLER BEI COBOLASSIGN CONNRPTF: " ASS-FSTATUS
096400         SET PRG-ABBRUCH TO TRUE
096500         EXIT SECTION
096600     END-IF
096700     OPEN OUTPUT CONNRPTF
096800
096900     IF NOT CRITF-OK OR NOT RPTF-OK
097000        DISPLAY "FEHLER BEIM OEFFNEN DER DATEIEN"
097100        SET PRG-ABBRUCH TO TRUE
097200     END-IF
097300     .
097400 F100-99.
097500     EXIT.
097600
097700******************************************************************
097800* Initialisierung von Feldern und Strukturen
097900******************************************************************
098000 C000-INIT SECTION.
098100 C000-00.
098200     INITIALIZE SCHALTER
098300     PERFORM U200-TIMESTAMP
098400     .
098500 C000-99.
098600     EXIT.
098700
098800******************************************************************
098900* TIMESTAMP erstellen
099000******************************************************************
099100 U200-TIMESTAMP SECTION.
099200 U200-00.
099300     ENTER TAL "TIME" USING TAL-TIME
099400     MOVE CORR TAL-TIME TO TAL-TIME-D
099500     .
099600 U200-99.
099700     EXIT.
099800
099900******************************************************************
100000* ENDE Source-Programm
100100******************************************************************
