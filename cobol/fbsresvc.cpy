000100*
000200*******************************************************************
000300*    COPYBOOK   :: FBSRESVC
000400*    SYSTEM     :: FBS  (Fahrplan-Buchungssystem)
000500*    INHALT     :: Reservierungssatz (RESERVATION-FILE), 1 Satz
000600*                  je Reisendem und Trip, RELATIVE KEY =
000700*                  RES-SEQ-KEY (TRIP-ID * 100 + laufende Nr.)
000800*-------------------------------------------------------------------*
000900* AUTOR             :: H. WEISSKOPF
001000* ERSTELLDATUM      :: 1987-06-03
001100*-------------------------------------------------------------------*
001200* AENDERUNGEN
001300*-------------------------------------------------------------------*
001400* DATUM     | VON  | AUFTRAG   | KOMMENTAR
001500*-----------|------|-----------|--------------------------------------
001600* 1987-06-03| hw   | FBS-007   | Neuerstellung
001700* 2001-03-05| mr   | FBS-104   | RES-SEQ-KEY-Aufbau dokumentiert
001800*-------------------------------------------------------------------*
001900*
002000*===================================================================*
002100* 01 FBS-RESV-REC -- eine Reservierung (RESERVATION-FILE, RELATIVE)
002200*===================================================================*
002300 01  FBS-RESV-REC.
002400*        Verbund-Schluessel = Reise-Nr * 100 + Reisenden-Folge-Nr,
002500*        max. 99 Reisende je Reise; zugleich RELATIVE KEY
002600     05  RS-SEQ-KEY                PIC 9(11).
002700     05  RS-SEQ-KEY-R REDEFINES RS-SEQ-KEY.
002800         10  RS-SK-TRIP-ID         PIC 9(09).
002900         10  RS-SK-TRAVELER-SEQ    PIC 9(02).
003000     05  RS-TRIP-ID                PIC 9(09).
003100     05  RS-CLIENT-ID              PIC X(20).
003200     05  RS-TICKET-ID              PIC 9(06).
003300     05  RS-TICKET-CLASS           PIC X(01).
003400         88  RS-FIRST-CLASS               VALUE "1".
003500         88  RS-SECOND-CLASS              VALUE "2".
003600     05  RS-PRICE                  PIC 9(06)V9(02).
003700     05  FILLER                    PIC X(15).
